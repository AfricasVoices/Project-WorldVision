000010******************************************************************
000020*    COPY WVMSGREC                                               *
000030*    MENSAJE DE TEXTO ETIQUETADO (LABELLED MESSAGE)              *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 141 BYTES, SIN AREA DE RELLENO (AJUSTE EXACTO) *
000060******************************************************************
000070*    UN REGISTRO POR MENSAJE SMS YA ETIQUETADO POR LOS           *
000080*    CODIFICADORES HUMANOS CONTRA EL ESQUEMA DEL EPISODIO.       *
000090******************************************************************
000100 01  REG-WVMSGREC.
000110*--------------------------------------------------------------*
000120*    IDENTIFICADOR DEL PARTICIPANTE QUE ENVIO EL MENSAJE        *
000130*--------------------------------------------------------------*
000140     05  MSG-UID             PIC X(12).
000150*--------------------------------------------------------------*
000160*    EPISODIO AL QUE CORRESPONDE EL MENSAJE (S01E01/02/03)      *
000170*--------------------------------------------------------------*
000180     05  MSG-EPISODE         PIC X(06).
000190*--------------------------------------------------------------*
000200*    Y = EL PARTICIPANTE RETIRO SU CONSENTIMIENTO, N = VIGENTE  *
000210*--------------------------------------------------------------*
000220     05  MSG-CONSENT-WD      PIC X(01).
000230         88  MSG-CONSENTIMIENTO-RETIRADO  VALUE 'Y'.
000240*--------------------------------------------------------------*
000250*    CANTIDAD DE ETIQUETAS DE TEMA ADJUNTAS (1 A 5)             *
000260*--------------------------------------------------------------*
000270     05  MSG-LABEL-CT        PIC 9(02).
000280*--------------------------------------------------------------*
000290*    CODE-ID DE TEMA POR CADA ETIQUETA; SOLO SE USAN LAS        *
000300*    PRIMERAS MSG-LABEL-CT POSICIONES, EL RESTO VIENE EN BLANCO *
000310*--------------------------------------------------------------*
000320     05  MSG-LABELS          PIC X(12) OCCURS 5 TIMES.
000330*--------------------------------------------------------------*
000340*    TEXTO CRUDO DEL MENSAJE, TAL COMO LLEGO POR SMS            *
000350*--------------------------------------------------------------*
000360     05  MSG-TEXT            PIC X(60).
000370******************************************************************
000380*    VISTA ALTERNA - LAS 5 ETIQUETAS COMO UN SOLO BLOQUE, PARA   *
000390*    LA PRUEBA RAPIDA DE MENSAJE SIN ETIQUETAS DE TEMA, SIN      *
000400*    RECORRER LA TABLA POSICION POR POSICION                    *
000410******************************************************************
000420 01  REG-WVMSGREC-R REDEFINES REG-WVMSGREC.
000430     05  MSGR-ENCABEZADO     PIC X(19).
000440     05  MSGR-LABEL-CT       PIC 9(02).
000450     05  MSGR-LABELS-BLOQUE  PIC X(60).
000460     05  MSGR-TEXT           PIC X(60).
