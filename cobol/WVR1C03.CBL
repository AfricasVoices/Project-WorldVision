000010******************************************************************
000020* FECHA       : 02/04/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1C03                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : REPORTE DE DISTRIBUCION DEMOGRAFICA.  POR CADA    *
000080*             : VARIABLE (GENERO, EDAD,                          *
000090*             : DEPARTAMENTO, MUNICIPIO) CUENTA PARTICIPANTES     *
000100*             : CON CONSENTIMIENTO POR CODIGO Y CALCULA EL        *
000110*             : PORCENTAJE SOBRE EL TOTAL RELEVANTE DE LA         *
000120*             : VARIABLE.                                        *
000130* ARCHIVOS    : ESQUEMA=E, INDIVID=E, REPORTE=S                  *
000140* ACCION (ES) : R=REPORTE                                        *
000150* INSTALADO   : DD/MM/AAAA                                       *
000160* BPM/RATIONAL: 100344                                           *
000170* NOMBRE      : REPORTE DE DISTRIBUCION DEMOGRAFICA              *
000180* DESCRIPCION : MANTENIMIENTO                                    *
000190******************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    WVR1C03.
000220 AUTHOR.        ERICK RAMIREZ.
000230 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000240 DATE-WRITTEN.  02/04/1990.
000250 DATE-COMPILED.
000260 SECURITY.      USO INTERNO - CONFIDENCIAL.
000270******************************************************************
000280*                  B I T A C O R A   D E   C A M B I O S         *
000290******************************************************************
000300* 02/04/1990  PEDR  SOL-100344  VERSION INICIAL, CUATRO VARIABLES *
000310*                   FIJAS EN ORDEN GENERO/EDAD/DEPTO/MUNICIPIO.  *
000320* 20/09/1991  PEDR  SOL-100540  SE OMITEN LOS CODIGOS DE CONTROL  *
000330*                   STOP DE LAS FILAS DEL REPORTE.                *
000340* 14/05/1994  JLMR  SOL-101150  EL PORCENTAJE SOLO SE CALCULA     *
000350*                   PARA CODIGOS NORMALES; CONTROL/META SALEN     *
000360*                   CON PORCENTAJE EN BLANCO.                    *
000370* 02/11/1997  PEDR  SOL-101560  SE AGREGA BANDERA DE PRIMERA      *
000380*                   LINEA PARA NO REPETIR EL NOMBRE DE VARIABLE.  *
000390* 28/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN     *
000400*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.            *
000410* 11/06/2000  EEDR  SOL-101810  EL ESQUEMA SE CARGA UNA SOLA VEZ  *
000420*                   PARA LAS CUATRO VARIABLES DEMOGRAFICAS.       *
000430* 25/01/2005  EEDR  SOL-102270  LIMPIEZA GENERAL DE COMENTARIOS.  *
000440* 30/06/2011  RQMZ  SOL-103010  EL CODIGO DE LA VARIABLE EN CURSO *
000450*                   SE TOMA DE LA VISTA INDD-VARIABLE (COPY       *
000460*                   WVINDREC) EN VEZ DE LA CASCADA DE CUATRO IF.  *
000470* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000480*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000490*                   EXTENDIDO DEL ARCHIVO QUE FALLO.             *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ESQUEMA  ASSIGN TO ESQUEMA
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-ESQUEMA FSE-ESQUEMA.
000600
000610     SELECT INDIVID  ASSIGN TO INDIVID
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000640
000650     SELECT REPORTE  ASSIGN TO REPORTE
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-REPORTE.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  ESQUEMA
000720     LABEL RECORD IS STANDARD
000730     RECORD CONTAINS 49 CHARACTERS.
000740     COPY WVCODSCH.
000750 FD  INDIVID
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 250 CHARACTERS.
000780     COPY WVINDREC.
000790 FD  REPORTE
000800     LABEL RECORD IS OMITTED
000810     RECORD CONTAINS 132 CHARACTERS.
000820 01  REG-REPORTE                  PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000860 77  WKS-I                         PIC 9(02) COMP-5 VALUE ZERO.
000870 01  WKS-FS-STATUS.
000880     02  FS-ESQUEMA                 PIC 9(02) VALUE ZEROES.
000890     02  FSE-ESQUEMA.
000900         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000910         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000920         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000930     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
000940     02  FSE-INDIVID.
000950         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000960         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000970         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000980     02  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
000990     02  PROGRAMA                   PIC X(08) VALUE 'WVR1C03'.
001000     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001010     02  ACCION                     PIC X(10) VALUE SPACES.
001020     02  LLAVE                      PIC X(32) VALUE SPACES.
001030******************************************************************
001040*                    T A B L A   D E   E S Q U E M A             *
001050******************************************************************
001060 01  WVR3-TAB-ESQUEMA.
001070     05  WVR3-ESQ-ENTRADA OCCURS 3000 TIMES
001080                           INDEXED BY WVR3-IDX-ESQ.
001090         10  ESQ-SCHEME-ID        PIC X(12).
001100         10  ESQ-CODE-ID          PIC X(12).
001110         10  ESQ-CODE-STRING      PIC X(20).
001120         10  ESQ-CODE-TYPE        PIC X(01).
001130         10  ESQ-CONTROL-CODE     PIC X(04).
001140 01  WVR3-TOT-ESQUEMA             PIC 9(05) COMP-5 VALUE ZERO.
001150 01  WKS-BC-ESQUEMA               PIC X(12) VALUE SPACES.
001160 01  WKS-BC-CODIGO                PIC X(12) VALUE SPACES.
001170 01  WKS-BC-HALLADO               PIC X(01) VALUE 'N'.
001180     88  WKS-BC-SI-HALLADO                  VALUE 'S'.
001190 01  WKS-BC-TIPO                  PIC X(01) VALUE SPACES.
001200 01  WKS-BC-CONTROL               PIC X(04) VALUE SPACES.
001210 01  WKS-BC-IDX                   PIC 9(05) COMP-5 VALUE ZERO.
001220******************************************************************
001230*       T A B L A   D E   V A R I A B L E S   D E M O G R A F     *
001240******************************************************************
001250 01  WVR3-TAB-VARIABLES.
001260     05  FILLER                   PIC X(48) VALUE
001270         'GENDER      AGECAT      COUNTY      CONSTIT     '.
001280 01  WVR3-VARIABLES REDEFINES WVR3-TAB-VARIABLES.
001290     05  WVR3-VAR-ESQUEMA         PIC X(12) OCCURS 4 TIMES.
001300 01  WVR3-TAB-ROTULOS.
001310     05  FILLER                   PIC X(48) VALUE
001320         'GENDER      AGE CATEGORYCOUNTY      CONSTITUENCY'.
001330 01  WVR3-ROTULOS REDEFINES WVR3-TAB-ROTULOS.
001340     05  WVR3-VAR-ROTULO          PIC X(12) OCCURS 4 TIMES.
001350******************************************************************
001360*        A C U M U L A D O R   D E   C O D I G O S   U N I C O S *
001370******************************************************************
001380*--> RECORRE EL ARCHIVO DE INDIVIDUOS UNA VEZ POR CADA VARIABLE; *
001390*--> POR VARIABLE SE ACUMULA EN LA MISMA TABLA DE ESQUEMA EL     *
001400*--> CONTEO DE PARTICIPANTES POR CODIGO (COLUMNA PARALELA).      *
001410 01  WVR3-TAB-CONTEO.
001420     05  WVR3-CT-CANT OCCURS 3000 TIMES PIC 9(07) COMP-5
001430                      VALUE ZERO.
001440 01  WVR3-TOT-RELEVANTE            PIC 9(07) COMP-5 VALUE ZERO.
001450 01  WKS-J                         PIC 9(05) COMP-5 VALUE ZERO.
001460 01  WKS-VAR                       PIC X(12) VALUE SPACES.
001470 01  WKS-VAL                       PIC X(12) VALUE SPACES.
001480 01  WKS-PRIMERA-LINEA             PIC X(01) VALUE 'S'.
001490     88  WKS-SI-PRIMERA-LINEA               VALUE 'S'.
001500 01  WKS-PCT-EDIT                  PIC ZZ9.9.
001510 01  WKS-NUM-EDIT                  PIC ZZZ,ZZ9.
001520 01  WKS-FLAGS.
001530     02  WKS-FIN-ESQUEMA           PIC 9(01) VALUE ZEROES.
001540         88  FIN-ESQUEMA                     VALUE 1.
001550     02  WKS-FIN-INDIVID           PIC 9(01) VALUE ZEROES.
001560         88  FIN-INDIVID                     VALUE 1.
001570******************************************************************
001580*              F E C H A   D E   C O R R I D A                   *
001590******************************************************************
001600 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
001610 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001620     05  WKS-FC-ANO               PIC 9(04).
001630     05  WKS-FC-MES               PIC 9(02).
001640     05  WKS-FC-DIA               PIC 9(02).
001650 01  WKS-FECHA-REP                PIC X(10) VALUE SPACES.
001660******************************************************************
001670*              L I N E A S   D E L   R E P O R T E               *
001680******************************************************************
001690 01  LIN-ENC-1.
001700     05  FILLER                   PIC X(30) VALUE
001710         'WORLDVISION - ENCUESTA RADIAL'.
001720     05  FILLER                   PIC X(20) VALUE SPACES.
001730     05  LE1-FECHA                PIC X(10) VALUE SPACES.
001740     05  FILLER                   PIC X(72) VALUE SPACES.
001750 01  LIN-ENC-2.
001760     05  FILLER                   PIC X(55) VALUE
001770         'DEMOGRAFICO  CODIGO        PARTICIPANTES    PORCENTAJE'.
001780     05  FILLER                   PIC X(77) VALUE SPACES.
001790 01  LIN-DETALLE.
001800     05  LD-VARIABLE              PIC X(13).
001810     05  LD-CODIGO                PIC X(14).
001820     05  LD-CANT                  PIC X(17).
001830     05  LD-PCT                   PIC X(11).
001840     05  FILLER                   PIC X(77) VALUE SPACES.
001850******************************************************************
001860 PROCEDURE DIVISION.
001870 000-PRINCIPAL SECTION.
001880     PERFORM APERTURA-ARCHIVOS
001890     PERFORM CARGA-ESQUEMA
001900     PERFORM PROCESA-VARIABLES
001910     PERFORM CIERRA-ARCHIVOS
001920     STOP RUN.
001930 000-PRINCIPAL-E. EXIT.
001940
001950 APERTURA-ARCHIVOS SECTION.
001960     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001970     STRING WKS-FC-DIA '/' WKS-FC-MES '/' WKS-FC-ANO
001980            DELIMITED BY SIZE INTO WKS-FECHA-REP
001990     OPEN INPUT  ESQUEMA INDIVID
002000          OUTPUT REPORTE
002010     IF FS-ESQUEMA NOT = '00'
002020        MOVE 'ESQUEMA' TO ARCHIVO
002030        MOVE 'OPEN'    TO ACCION
002040        MOVE SPACES    TO LLAVE
002050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002060                              FS-ESQUEMA, FSE-ESQUEMA
002070        PERFORM ABORTA-APERTURA
002080     END-IF
002090     IF FS-INDIVID NOT = '00'
002100        MOVE 'INDIVID' TO ARCHIVO
002110        MOVE 'OPEN'    TO ACCION
002120        MOVE SPACES    TO LLAVE
002130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002140                              FS-INDIVID, FSE-INDIVID
002150        GO TO ABORTA-APERTURA
002160     END-IF.
002170 APERTURA-ARCHIVOS-E. EXIT.
002180
002190 ABORTA-APERTURA SECTION.
002200     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002210             UPON CONSOLE
002220     CLOSE ESQUEMA INDIVID REPORTE
002230     STOP RUN.
002240 ABORTA-APERTURA-E. EXIT.
002250******************************************************************
002260 CARGA-ESQUEMA SECTION.
002270     PERFORM LEE-ESQUEMA
002280     PERFORM CARGA-ESQUEMA-PASO UNTIL FIN-ESQUEMA.
002290 CARGA-ESQUEMA-E. EXIT.
002300
002310 CARGA-ESQUEMA-PASO SECTION.
002320     ADD 1 TO WVR3-TOT-ESQUEMA
002330     MOVE SCHEME-ID     TO ESQ-SCHEME-ID    (WVR3-TOT-ESQUEMA)
002340     MOVE CODE-ID       TO ESQ-CODE-ID      (WVR3-TOT-ESQUEMA)
002350     MOVE CODE-STRING   TO ESQ-CODE-STRING  (WVR3-TOT-ESQUEMA)
002360     MOVE CODE-TYPE     TO ESQ-CODE-TYPE    (WVR3-TOT-ESQUEMA)
002370     MOVE CONTROL-CODE  TO ESQ-CONTROL-CODE (WVR3-TOT-ESQUEMA)
002380     PERFORM LEE-ESQUEMA.
002390 CARGA-ESQUEMA-PASO-E. EXIT.
002400
002410 LEE-ESQUEMA SECTION.
002420     READ ESQUEMA
002430         AT END MOVE 1 TO WKS-FIN-ESQUEMA
002440     END-READ.
002450 LEE-ESQUEMA-E. EXIT.
002460******************************************************************
002470 BUSCA-CODIGO SECTION.
002480     MOVE 'N' TO WKS-BC-HALLADO
002490     PERFORM BUSCA-CODIGO-PASO
002500        VARYING WKS-BC-IDX FROM 1 BY 1
002510          UNTIL WKS-BC-IDX > WVR3-TOT-ESQUEMA
002520             OR WKS-BC-SI-HALLADO.
002530 BUSCA-CODIGO-E. EXIT.
002540
002550 BUSCA-CODIGO-PASO SECTION.
002560     IF ESQ-SCHEME-ID (WKS-BC-IDX) = WKS-BC-ESQUEMA
002570        AND ESQ-CODE-ID (WKS-BC-IDX) = WKS-BC-CODIGO
002580        MOVE 'S'                          TO WKS-BC-HALLADO
002590        MOVE ESQ-CODE-TYPE (WKS-BC-IDX)    TO WKS-BC-TIPO
002600        MOVE ESQ-CONTROL-CODE (WKS-BC-IDX) TO WKS-BC-CONTROL
002610     END-IF.
002620 BUSCA-CODIGO-PASO-E. EXIT.
002630******************************************************************
002640*   UN PASE POR INDIVID POR CADA UNA DE LAS CUATRO VARIABLES     *
002650******************************************************************
002660 PROCESA-VARIABLES SECTION.
002670     WRITE REG-REPORTE FROM LIN-ENC-1
002680     WRITE REG-REPORTE FROM LIN-ENC-2
002690     PERFORM PROCESA-UNA-VARIABLE
002700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 4.
002710 PROCESA-VARIABLES-E. EXIT.
002720
002730 PROCESA-UNA-VARIABLE SECTION.
002740     MOVE ZERO TO WVR3-TOT-RELEVANTE
002750     MOVE WVR3-VAR-ESQUEMA (WKS-I) TO WKS-VAR
002760     PERFORM LIMPIA-CONTEO
002770        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WVR3-TOT-ESQUEMA
002780     CLOSE INDIVID
002790     OPEN INPUT INDIVID
002800     MOVE ZERO TO WKS-FIN-INDIVID
002810     PERFORM LEE-INDIVID
002820     PERFORM ACUMULA-UN-INDIVIDUO UNTIL FIN-INDIVID
002830     MOVE 'S' TO WKS-PRIMERA-LINEA
002840     PERFORM ESCRIBE-CODIGOS-VARIABLE
002850        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WVR3-TOT-ESQUEMA.
002860 PROCESA-UNA-VARIABLE-E. EXIT.
002870
002880 LIMPIA-CONTEO SECTION.
002890     MOVE ZERO TO WVR3-CT-CANT (WKS-J).
002900 LIMPIA-CONTEO-E. EXIT.
002910
002920 LEE-INDIVID SECTION.
002930     READ INDIVID
002940         AT END MOVE 1 TO WKS-FIN-INDIVID
002950     END-READ.
002960 LEE-INDIVID-E. EXIT.
002970*--> EXCLUYE RETIRO DE CONSENTIMIENTO.  CADA PARTICIPANTE        *
002980*--> TRAE UN SOLO CODIGO POR VARIABLE (CODIFICACION UNICA).      *
002990 ACUMULA-UN-INDIVIDUO SECTION.
003000     IF NOT IND-CONSENTIMIENTO-RETIRADO
003010        PERFORM ACUMULA-UN-INDIVIDUO-CTA
003020           THRU ACUMULA-UN-INDIVIDUO-CTA-E
003030     END-IF
003040     PERFORM LEE-INDIVID.
003050 ACUMULA-UN-INDIVIDUO-E. EXIT.
003060*--> LOCALIZA EL CODIGO DE LA VARIABLE Y SUMA SU CONTEO          *
003070 ACUMULA-UN-INDIVIDUO-CTA.
003080     MOVE WKS-VAR        TO WKS-BC-ESQUEMA
003090     PERFORM OBTIENE-CODIGO-VARIABLE
003100     MOVE WKS-VAL        TO WKS-BC-CODIGO
003110     PERFORM BUSCA-CODIGO
003120     IF WKS-BC-SI-HALLADO
003130*--> LOS CODIGOS STOP NUNCA SE CUENTAN NI SE REPORTAN            *
003140        IF WKS-BC-CONTROL NOT = 'STOP'
003150           ADD 1 TO WVR3-CT-CANT (WKS-BC-IDX)
003160           IF WKS-BC-TIPO = 'N'
003170              ADD 1 TO WVR3-TOT-RELEVANTE
003180           END-IF
003190        END-IF
003200     END-IF.
003210 ACUMULA-UN-INDIVIDUO-CTA-E. EXIT.
003220
003230*--> LOS CUATRO CODIGOS SE TOMAN DE LA VISTA INDD-VARIABLE (COPY   *
003240*--> WVINDREC, REDEFINES DE LOS CAMPOS GENDER/AGECAT/COUNTY/      *
003250*--> CONSTIT EN EL MISMO ORDEN) EN VEZ DE UNA CASCADA DE IF POR    *
003260*--> VARIABLE.                                                    *
003270 OBTIENE-CODIGO-VARIABLE SECTION.
003280     MOVE INDD-VARIABLE (WKS-I) TO WKS-VAL.
003290 OBTIENE-CODIGO-VARIABLE-E. EXIT.
003300******************************************************************
003310*--> PORCENTAJE SOLO EN CODIGOS NORMALES, GUION SI LA            *
003320*--> BASE (TOTAL RELEVANTE DE LA VARIABLE) ES CERO.              *
003330 ESCRIBE-CODIGOS-VARIABLE SECTION.
003340     IF ESQ-SCHEME-ID (WKS-J) = WKS-VAR
003350        IF ESQ-CONTROL-CODE (WKS-J) NOT = 'STOP'
003360           PERFORM ESCRIBE-UNA-FILA-DEMOG
003370        END-IF
003380     END-IF.
003390 ESCRIBE-CODIGOS-VARIABLE-E. EXIT.
003400
003410 ESCRIBE-UNA-FILA-DEMOG SECTION.
003420     MOVE SPACES TO LD-VARIABLE
003430     IF WKS-SI-PRIMERA-LINEA
003440        MOVE WVR3-VAR-ROTULO (WKS-I) TO LD-VARIABLE
003450        MOVE 'N' TO WKS-PRIMERA-LINEA
003460     END-IF
003470     MOVE ESQ-CODE-STRING (WKS-J) TO LD-CODIGO
003480     MOVE WVR3-CT-CANT (WKS-J)    TO WKS-NUM-EDIT
003490     MOVE WKS-NUM-EDIT            TO LD-CANT
003500     IF ESQ-CODE-TYPE (WKS-J) = 'N'
003510        IF WVR3-TOT-RELEVANTE > ZERO
003520           COMPUTE WKS-PCT-EDIT ROUNDED =
003530              (WVR3-CT-CANT (WKS-J) / WVR3-TOT-RELEVANTE) * 100
003540           MOVE WKS-PCT-EDIT TO LD-PCT
003550        ELSE
003560           MOVE '-' TO LD-PCT
003570        END-IF
003580     ELSE
003590        MOVE SPACES TO LD-PCT
003600     END-IF
003610     WRITE REG-REPORTE FROM LIN-DETALLE.
003620 ESCRIBE-UNA-FILA-DEMOG-E. EXIT.
003630******************************************************************
003640 CIERRA-ARCHIVOS SECTION.
003650     DISPLAY '*** WVR1C03 - VARIABLES PROCESADAS: 4'
003660     CLOSE ESQUEMA INDIVID REPORTE.
003670 CIERRA-ARCHIVOS-E. EXIT.
