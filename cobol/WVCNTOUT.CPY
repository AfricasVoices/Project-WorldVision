000010******************************************************************
000020*    COPY WVCNTOUT                                               *
000030*    REGISTRO DE SALIDA DE CONTACTOS (CONTACTS OUTPUT)           *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 37 BYTES (36 DE NEGOCIO + 1 DE RELLENO)        *
000060******************************************************************
000070*    FORMATO COMUN A LAS DOS EXPORTACIONES DE CONTACTOS          *
000080*    (CONDADO META Y PUBLICIDAD SEMANAL).  EL NOMBRE SIEMPRE     *
000090*    VIENE EN BLANCO - COLUMNA RESERVADA PARA USO FUTURO.        *
000100******************************************************************
000110 01  REG-WVCNTOUT.
000120*--------------------------------------------------------------*
000130*    '+' SEGUIDO DE LOS DIGITOS DEL TELEFONO                    *
000140*--------------------------------------------------------------*
000150     05  OUT-URN             PIC X(16).
000160*--------------------------------------------------------------*
000170*    COLUMNA NOMBRE - SIEMPRE EN BLANCO, RESERVADA              *
000180*--------------------------------------------------------------*
000190     05  OUT-NAME            PIC X(20).
000200*--------------------------------------------------------------*
000210*    RELLENO AL ANCHO DE REGISTRO DE 37 BYTES                   *
000220*--------------------------------------------------------------*
000230     05  FILLER              PIC X(01).
