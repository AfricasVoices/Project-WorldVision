000010******************************************************************
000020* FECHA       : 21/05/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1C05                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : REPORTE DE MUESTRAS DE MENSAJES POR EPISODIO Y   *
000080*             : CODIGO DE TEMA.  POR CADA                        *
000090*             : EPISODIO Y CADA CODIGO (NO STOP) DE SU ESQUEMA,   *
000100*             : EXTRAE HASTA 100 MENSAJES DE PARTICIPANTES CON    *
000110*             : CONSENTIMIENTO QUE TRAEN ESA ETIQUETA.            *
000120* ARCHIVOS    : ESQUEMA=E, MENSAJE=E, REPORTE=S                  *
000130* ACCION (ES) : R=REPORTE                                        *
000140* INSTALADO   : DD/MM/AAAA                                       *
000150* BPM/RATIONAL: 100347                                           *
000160* NOMBRE      : REPORTE DE MUESTRAS DE MENSAJES                  *
000170* DESCRIPCION : MANTENIMIENTO                                    *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WVR1C05.
000210 AUTHOR.        ERICK RAMIREZ.
000220 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000230 DATE-WRITTEN.  21/05/1990.
000240 DATE-COMPILED.
000250 SECURITY.      USO INTERNO - CONFIDENCIAL.
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290* 21/05/1990  PEDR  SOL-100347  VERSION INICIAL, TOPE DE 100      *
000300*                   MUESTRAS POR EPISODIO/CODIGO, ORDEN DE        *
000310*                   ARCHIVO (NO ALEATORIO).                       *
000320* 11/01/1993  JLMR  SOL-100660  SE EXCLUYEN MENSAJES DE           *
000330*                   PARTICIPANTES CON CONSENTIMIENTO RETIRADO.    *
000340* 03/08/1995  PEDR  SOL-101260  SE OMITEN LOS CODIGOS DE CONTROL  *
000350*                   STOP DEL ESQUEMA AL ESCOGER CODIGOS A MUESTREAR*
000360* 29/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN     *
000370*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.            *
000380* 19/06/2003  EEDR  SOL-102100  SE DETIENE EL RECORRIDO DEL       *
000390*                   MENSAJE EN CUANTO SE ALCANZA EL TOPE DE 100,  *
000400*                   EN VEZ DE TERMINAR SIEMPRE EN EOF.            *
000410* 14/11/2009  RQMZ  SOL-102840  LIMPIEZA DE COMENTARIOS Y AJUSTE  *
000420*                   DE BANNER.                                   *
000430* 30/06/2011  RQMZ  SOL-103030  SE OMITE LA BUSQUEDA DE ETIQUETA  *
000440*                   POSICION POR POSICION CUANDO EL BLOQUE DE    *
000450*                   ETIQUETAS DEL MENSAJE (MSGR-LABELS-BLOQUE)    *
000460*                   VIENE EN BLANCO.                             *
000470* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000480*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000490*                   EXTENDIDO DEL ARCHIVO QUE FALLO.             *
000500******************************************************************
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SPECIAL-NAMES.
000540     C01 IS TOP-OF-FORM.
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT ESQUEMA  ASSIGN TO ESQUEMA
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-ESQUEMA FSE-ESQUEMA.
000600
000610     SELECT MENSAJE  ASSIGN TO MENSAJE
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS FS-MENSAJE FSE-MENSAJE.
000640
000650     SELECT REPORTE  ASSIGN TO REPORTE
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-REPORTE.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  ESQUEMA
000720     LABEL RECORD IS STANDARD
000730     RECORD CONTAINS 49 CHARACTERS.
000740     COPY WVCODSCH.
000750 FD  MENSAJE
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 141 CHARACTERS.
000780     COPY WVMSGREC.
000790 FD  REPORTE
000800     LABEL RECORD IS OMITTED
000810     RECORD CONTAINS 132 CHARACTERS.
000820 01  REG-REPORTE                  PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000860 77  WKS-M                        PIC 9(02) COMP-5 VALUE ZERO.
000870 01  WKS-FS-STATUS.
000880     02  FS-ESQUEMA                 PIC 9(02) VALUE ZEROES.
000890     02  FSE-ESQUEMA.
000900         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000910         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000920         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000930     02  FS-MENSAJE                 PIC 9(02) VALUE ZEROES.
000940     02  FSE-MENSAJE.
000950         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000960         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000970         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000980     02  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
000990     02  PROGRAMA                   PIC X(08) VALUE 'WVR1C05'.
001000     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001010     02  ACCION                     PIC X(10) VALUE SPACES.
001020     02  LLAVE                      PIC X(32) VALUE SPACES.
001030******************************************************************
001040*                    T A B L A   D E   E S Q U E M A             *
001050******************************************************************
001060 01  WVR5-TAB-ESQUEMA.
001070     05  WVR5-ESQ-ENTRADA OCCURS 3000 TIMES
001080                           INDEXED BY WVR5-IDX-ESQ.
001090         10  ESQ-SCHEME-ID        PIC X(12).
001100         10  ESQ-CODE-ID          PIC X(12).
001110         10  ESQ-CODE-STRING      PIC X(20).
001120         10  ESQ-CODE-TYPE        PIC X(01).
001130         10  ESQ-CONTROL-CODE     PIC X(04).
001140 01  WVR5-TOT-ESQUEMA             PIC 9(05) COMP-5 VALUE ZERO.
001150******************************************************************
001160*         T A B L A   D E   E P I S O D I O S   F I J O S        *
001170******************************************************************
001180 01  WVR5-TAB-EPISODIOS.
001190     05  FILLER                   PIC X(18) VALUE
001200         'S01E01S01E02S01E03'.
001210 01  WVR5-EPISODIOS REDEFINES WVR5-TAB-EPISODIOS.
001220     05  WVR5-EPISODIO-ID         PIC X(06) OCCURS 3 TIMES.
001230******************************************************************
001240*      C O N T R O L   D E   M U E S T R E O   P O R   P A R     *
001250******************************************************************
001260*--> WKS-MUESTRA-CTA SE REINICIA A CERO ANTES DE CADA COMBINACION*
001270*--> EPISODIO/CODIGO; EL RECORRIDO DE MENSAJE SE DETIENE SOLO    *
001280*--> EN EOF O AL LLEGAR A 100 MUESTRAS (SOL-102100).              *
001290 01  WKS-MUESTRA-CTA              PIC 9(03) COMP-5 VALUE ZERO.
001300 01  WKS-ENCONTRO-LABEL           PIC X(01) VALUE 'N'.
001310     88  WKS-SI-ENCONTRO-LABEL              VALUE 'S'.
001320 01  WKS-EP                       PIC 9(01) COMP-5 VALUE ZERO.
001330 01  WKS-J                        PIC 9(05) COMP-5 VALUE ZERO.
001340 01  WKS-VAR                      PIC X(12) VALUE SPACES.
001350 01  WKS-FLAGS.
001360     02  WKS-FIN-ESQUEMA          PIC 9(01) VALUE ZEROES.
001370         88  FIN-ESQUEMA                    VALUE 1.
001380     02  WKS-FIN-MENSAJE          PIC 9(01) VALUE ZEROES.
001390         88  FIN-MENSAJE                    VALUE 1.
001400******************************************************************
001410*              F E C H A   D E   C O R R I D A                   *
001420******************************************************************
001430 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
001440 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001450     05  WKS-FC-ANO               PIC 9(04).
001460     05  WKS-FC-MES               PIC 9(02).
001470     05  WKS-FC-DIA               PIC 9(02).
001480 01  WKS-FECHA-REP                PIC X(10) VALUE SPACES.
001490******************************************************************
001500*              L I N E A S   D E L   R E P O R T E               *
001510******************************************************************
001520 01  LIN-ENC-1.
001530     05  FILLER                   PIC X(30) VALUE
001540         'WORLDVISION - ENCUESTA RADIAL'.
001550     05  FILLER                   PIC X(20) VALUE SPACES.
001560     05  LE1-FECHA                PIC X(10) VALUE SPACES.
001570     05  FILLER                   PIC X(72) VALUE SPACES.
001580 01  LIN-ENC-2.
001590     05  FILLER                   PIC X(58) VALUE
001600         'EPISODIO ESQUEMA       CODIGO                MENSAJE'.
001610     05  FILLER                   PIC X(74) VALUE SPACES.
001620 01  LIN-DETALLE.
001630     05  LD-EPISODIO              PIC X(08).
001640     05  LD-ESQUEMA               PIC X(14).
001650     05  LD-CODIGO                PIC X(22).
001660     05  LD-MENSAJE               PIC X(60).
001670     05  FILLER                   PIC X(28) VALUE SPACES.
001680******************************************************************
001690 PROCEDURE DIVISION.
001700 000-PRINCIPAL SECTION.
001710     PERFORM APERTURA-ARCHIVOS
001720     PERFORM CARGA-ESQUEMA
001730     PERFORM ESCRIBE-ENCABEZADOS
001740     PERFORM PROCESA-EPISODIO-MUESTRA
001750        VARYING WKS-EP FROM 1 BY 1 UNTIL WKS-EP > 3
001760     PERFORM CIERRA-ARCHIVOS
001770     STOP RUN.
001780 000-PRINCIPAL-E. EXIT.
001790
001800 APERTURA-ARCHIVOS SECTION.
001810     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001820     STRING WKS-FC-DIA '/' WKS-FC-MES '/' WKS-FC-ANO
001830            DELIMITED BY SIZE INTO WKS-FECHA-REP
001840     MOVE WKS-FECHA-REP TO LE1-FECHA
001850     OPEN INPUT  ESQUEMA MENSAJE
001860          OUTPUT REPORTE
001870     IF FS-ESQUEMA NOT = '00'
001880        MOVE 'ESQUEMA' TO ARCHIVO
001890        MOVE 'OPEN'    TO ACCION
001900        MOVE SPACES    TO LLAVE
001910        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001920                              FS-ESQUEMA, FSE-ESQUEMA
001930        PERFORM ABORTA-APERTURA
001940     END-IF
001950     IF FS-MENSAJE NOT = '00'
001960        MOVE 'MENSAJE' TO ARCHIVO
001970        MOVE 'OPEN'    TO ACCION
001980        MOVE SPACES    TO LLAVE
001990        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002000                              FS-MENSAJE, FSE-MENSAJE
002010        GO TO ABORTA-APERTURA
002020     END-IF.
002030 APERTURA-ARCHIVOS-E. EXIT.
002040
002050 ABORTA-APERTURA SECTION.
002060     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002070             UPON CONSOLE
002080     CLOSE ESQUEMA MENSAJE REPORTE
002090     STOP RUN.
002100 ABORTA-APERTURA-E. EXIT.
002110******************************************************************
002120 CARGA-ESQUEMA SECTION.
002130     PERFORM LEE-ESQUEMA
002140     PERFORM CARGA-ESQUEMA-PASO UNTIL FIN-ESQUEMA.
002150 CARGA-ESQUEMA-E. EXIT.
002160
002170 CARGA-ESQUEMA-PASO SECTION.
002180     ADD 1 TO WVR5-TOT-ESQUEMA
002190     MOVE SCHEME-ID     TO ESQ-SCHEME-ID    (WVR5-TOT-ESQUEMA)
002200     MOVE CODE-ID       TO ESQ-CODE-ID      (WVR5-TOT-ESQUEMA)
002210     MOVE CODE-STRING   TO ESQ-CODE-STRING  (WVR5-TOT-ESQUEMA)
002220     MOVE CODE-TYPE     TO ESQ-CODE-TYPE    (WVR5-TOT-ESQUEMA)
002230     MOVE CONTROL-CODE  TO ESQ-CONTROL-CODE (WVR5-TOT-ESQUEMA)
002240     PERFORM LEE-ESQUEMA.
002250 CARGA-ESQUEMA-PASO-E. EXIT.
002260
002270 LEE-ESQUEMA SECTION.
002280     READ ESQUEMA
002290         AT END MOVE 1 TO WKS-FIN-ESQUEMA
002300     END-READ.
002310 LEE-ESQUEMA-E. EXIT.
002320******************************************************************
002330 ESCRIBE-ENCABEZADOS SECTION.
002340     WRITE REG-REPORTE FROM LIN-ENC-1
002350     WRITE REG-REPORTE FROM LIN-ENC-2.
002360 ESCRIBE-ENCABEZADOS-E. EXIT.
002370******************************************************************
002380*   U N A   C O M B I N A C I O N   E P I S O D I O / C O D I G O *
002390******************************************************************
002400 PROCESA-EPISODIO-MUESTRA SECTION.
002410     MOVE WVR5-EPISODIO-ID (WKS-EP) TO WKS-VAR
002420     PERFORM CAPTURA-POR-CODIGO
002430        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WVR5-TOT-ESQUEMA.
002440 PROCESA-EPISODIO-MUESTRA-E. EXIT.
002450
002460*--> LOS CODIGOS STOP NUNCA SE CUENTAN NI SE REPORTAN; POR        *
002470*--> CADA CODIGO NORMAL/CONTROL/META DEL ESQUEMA DEL EPISODIO SE  *
002480*--> VUELVE A RECORRER MENSAJE DESDE EL INICIO (SOL-100347).      *
002490 CAPTURA-POR-CODIGO SECTION.
002500     IF ESQ-SCHEME-ID (WKS-J) = WKS-VAR
002510        AND ESQ-CONTROL-CODE (WKS-J) NOT = 'STOP'
002520        MOVE ZERO TO WKS-MUESTRA-CTA
002530        CLOSE MENSAJE
002540        OPEN INPUT MENSAJE
002550        MOVE ZERO TO WKS-FIN-MENSAJE
002560        PERFORM LEE-MENSAJE
002570        PERFORM EVALUA-UN-MENSAJE
002580           UNTIL FIN-MENSAJE OR WKS-MUESTRA-CTA >= 100
002590     END-IF.
002600 CAPTURA-POR-CODIGO-E. EXIT.
002610
002620 LEE-MENSAJE SECTION.
002630     READ MENSAJE
002640         AT END MOVE 1 TO WKS-FIN-MENSAJE
002650     END-READ.
002660 LEE-MENSAJE-E. EXIT.
002670
002680*--> EXCLUYE RETIRO DE CONSENTIMIENTO.  SOLO INTERESAN LOS        *
002690*--> MENSAJES DEL EPISODIO EN CURSO QUE TRAIGAN LA ETIQUETA DEL   *
002700*--> CODIGO EN CURSO (ESQ-CODE-ID (WKS-J)).                       *
002710 EVALUA-UN-MENSAJE SECTION.
002720     IF NOT MSG-CONSENTIMIENTO-RETIRADO
002730        AND MSG-EPISODE = WKS-VAR
002740        PERFORM EVALUA-UN-MENSAJE-LABEL
002750           THRU EVALUA-UN-MENSAJE-LABEL-E
002760     END-IF
002770     PERFORM LEE-MENSAJE.
002780 EVALUA-UN-MENSAJE-E. EXIT.
002790*--> BUSCA LA ETIQUETA DEL CODIGO Y TOMA LA MUESTRA SI APARECE   *
002800 EVALUA-UN-MENSAJE-LABEL.
002810     MOVE 'N' TO WKS-ENCONTRO-LABEL
002820*--> SI EL BLOQUE DE ETIQUETAS VIENE EN BLANCO NO HAY NADA QUE    *
002830*--> BUSCAR POSICION POR POSICION                                *
002840     IF MSGR-LABELS-BLOQUE NOT = SPACES
002850        PERFORM BUSCA-LABEL-MENSAJE
002860           VARYING WKS-M FROM 1 BY 1 UNTIL WKS-M > MSG-LABEL-CT
002870     END-IF
002880     IF WKS-SI-ENCONTRO-LABEL
002890        PERFORM ESCRIBE-UNA-MUESTRA
002900        ADD 1 TO WKS-MUESTRA-CTA
002910     END-IF.
002920 EVALUA-UN-MENSAJE-LABEL-E. EXIT.
002930
002940 BUSCA-LABEL-MENSAJE SECTION.
002950     IF MSG-LABELS (WKS-M) = ESQ-CODE-ID (WKS-J)
002960        MOVE 'S' TO WKS-ENCONTRO-LABEL
002970     END-IF.
002980 BUSCA-LABEL-MENSAJE-E. EXIT.
002990
003000 ESCRIBE-UNA-MUESTRA SECTION.
003010     MOVE WKS-VAR                  TO LD-EPISODIO
003020     MOVE ESQ-SCHEME-ID (WKS-J)    TO LD-ESQUEMA
003030     MOVE ESQ-CODE-STRING (WKS-J)  TO LD-CODIGO
003040     MOVE MSG-TEXT                 TO LD-MENSAJE
003050     WRITE REG-REPORTE FROM LIN-DETALLE.
003060 ESCRIBE-UNA-MUESTRA-E. EXIT.
003070******************************************************************
003080 CIERRA-ARCHIVOS SECTION.
003090     DISPLAY '*** WVR1C05 - EPISODIOS PROCESADOS: 3'
003100     CLOSE ESQUEMA MENSAJE REPORTE.
003110 CIERRA-ARCHIVOS-E. EXIT.
