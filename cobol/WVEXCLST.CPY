000010******************************************************************
000020*    COPY WVEXCLST                                               *
000030*    LISTA DE EXCLUSION (EXCLUSION LIST)                         *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 12 BYTES, SIN AREA DE RELLENO (AJUSTE EXACTO)  *
000060******************************************************************
000070*    UN REGISTRO POR PARTICIPANTE QUE SE DEBE EXCLUIR DE LA      *
000080*    EXPORTACION SEMANAL DE CONTACTOS PUBLICITARIOS.             *
000090******************************************************************
000100 01  REG-WVEXCLST.
000110     05  EXC-UID             PIC X(12).
