000010******************************************************************
000020* FECHA       : 16/04/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1X02                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : EXPORTACION DE CONTACTOS PARA PUBLICIDAD          *
000080*             : SEMANAL.  TOMA TODOS LOS                         *
000090*             : PARTICIPANTES CON CONSENTIMIENTO VIGENTE, LES     *
000100*             : QUITA LOS UID DE LA LISTA DE EXCLUSION Y          *
000110*             : RESUELVE SUS TELEFONOS.                          *
000120* ARCHIVOS    : INDIVID=E, EXCLUSION=E, TELEFONO=E, CONTACTO=S    *
000130* ACCION (ES) : E=EXPORTACION                                    *
000140* INSTALADO   : DD/MM/AAAA                                       *
000150* BPM/RATIONAL: 100346                                           *
000160* NOMBRE      : EXPORTACION DE CONTACTOS PUBLICITARIOS           *
000170* DESCRIPCION : MANTENIMIENTO                                    *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WVR1X02.
000210 AUTHOR.        ERICK RAMIREZ.
000220 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000230 DATE-WRITTEN.  16/04/1990.
000240 DATE-COMPILED.
000250 SECURITY.      USO INTERNO - CONFIDENCIAL.
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290* 16/04/1990  PEDR  SOL-100346  VERSION INICIAL, SOLO CONSENTI-   *
000300*                   MIENTO VIGENTE Y RESOLUCION DE TELEFONO.     *
000310* 05/11/1992  JLMR  SOL-100751  SE AGREGA LA LISTA DE EXCLUSION   *
000320*                   COMO ARCHIVO OPCIONAL DE ENTRADA.            *
000330* 20/02/1995  PEDR  SOL-101201  BUSQUEDA BINARIA EN LA TABLA DE  *
000340*                   TELEFONOS (ARCHIVO ORDENADO POR UID).        *
000350* 02/12/1997  PEDR  SOL-101581  SE CUENTAN LOS UID SIN TELEFONO  *
000360*                   EN VEZ DE ABORTAR EL PROCESO.                *
000370* 29/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN     *
000380*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.            *
000390* 08/05/2001  EEDR  SOL-101921  SE AGREGA CONTEO DE EXCLUIDOS A   *
000400*                   LA BITACORA DE SALIDA.                       *
000410* 30/09/2006  EEDR  SOL-102361  LIMPIEZA DE VARIABLES SIN USO.    *
000420* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000430*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000440*                   EXTENDIDO PARA INDIVID/TELEFONO; SE QUITA EL *
000450*                   STATUS EXTENDIDO DECORATIVO DE EXCLUSION     *
000460*                   (ARCHIVO OPCIONAL, SU APERTURA FALLIDA NUNCA *
000470*                   ES ERROR FATAL).                             *
000480******************************************************************
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT INDIVID   ASSIGN TO INDIVID
000560            ORGANIZATION IS SEQUENTIAL
000570            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000580
000590     SELECT EXCLUSION ASSIGN TO EXCLUSION
000600            ORGANIZATION IS SEQUENTIAL
000610            FILE STATUS  IS FS-EXCLUSION.
000620
000630     SELECT TELEFONO  ASSIGN TO TELEFONO
000640            ORGANIZATION IS SEQUENTIAL
000650            FILE STATUS  IS FS-TELEFONO FSE-TELEFONO.
000660
000670     SELECT CONTACTO  ASSIGN TO CONTACTO
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS  IS FS-CONTACTO.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  INDIVID
000740     LABEL RECORD IS STANDARD
000750     RECORD CONTAINS 250 CHARACTERS.
000760     COPY WVINDREC.
000770 FD  EXCLUSION
000780     LABEL RECORD IS STANDARD
000790     RECORD CONTAINS 12 CHARACTERS.
000800     COPY WVEXCLST.
000810 FD  TELEFONO
000820     LABEL RECORD IS STANDARD
000830     RECORD CONTAINS 27 CHARACTERS.
000840     COPY WVPHNLUT.
000850 FD  CONTACTO
000860     LABEL RECORD IS OMITTED
000870     RECORD CONTAINS 37 CHARACTERS.
000880     COPY WVCNTOUT.
000890
000900 WORKING-STORAGE SECTION.
000910*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000920 77  WKS-I                       PIC 9(07) COMP-5 VALUE ZERO.
000930 01  WKS-FS-STATUS.
000940     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
000950     02  FSE-INDIVID.
000960         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000970         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000980         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000990     02  FS-EXCLUSION               PIC 9(02) VALUE ZEROES.
001000     02  FS-TELEFONO                PIC 9(02) VALUE ZEROES.
001010     02  FSE-TELEFONO.
001020         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001030         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001040         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001050     02  FS-CONTACTO                PIC 9(02) VALUE ZEROES.
001060     02  PROGRAMA                   PIC X(08) VALUE 'WVR1X02'.
001070     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001080     02  ACCION                     PIC X(10) VALUE SPACES.
001090     02  LLAVE                      PIC X(32) VALUE SPACES.
001100******************************************************************
001110*        T A B L A   D E   T E L E F O N O S (ORDENADA)          *
001120******************************************************************
001130 01  WVRX-TAB-TELEFONO.
001140     05  WVRX-TEL-ENTRADA OCCURS 1 TO 200000 TIMES
001150                          DEPENDING ON WVRX-TOT-TELEFONO
001160                          ASCENDING KEY IS WVRX-TEL-UID
001170                          INDEXED BY WVRX-IDX-TEL.
001180         10  WVRX-TEL-UID        PIC X(12).
001190         10  WVRX-TEL-NUM        PIC X(15).
001200 01  WVRX-TOT-TELEFONO           PIC 9(07) COMP-5 VALUE ZERO.
001210******************************************************************
001220*   C O N J U N T O   D E   U I D   C O N   C O N S E N T I M I E*
001230*   N T O   V I G E N T E  (CANDIDATOS A PUBLICIDAD)              *
001240******************************************************************
001250*--> UN UID NO SE REPITE EN LA LISTA DEL CONJUNTO                *
001260 01  WVRX-TAB-CONJUNTO.
001270     05  WVRX-CJ-UID  PIC X(12)
001280                       OCCURS 1 TO 250000 TIMES
001290                       DEPENDING ON WVRX-TOT-CONJUNTO
001300                       ASCENDING KEY IS WVRX-CJ-UID
001310                       INDEXED BY WVRX-IDX-CJ.
001320 01  WVRX-TOT-CONJUNTO           PIC 9(07) COMP-5 VALUE ZERO.
001330 01  WVRX-CTA-EXCLUIDOS          PIC 9(07) COMP-5 VALUE ZERO.
001340 01  WVRX-CTA-SALTADOS           PIC 9(07) COMP-5 VALUE ZERO.
001350 01  WVRX-CTA-EXPORTADOS         PIC 9(07) COMP-5 VALUE ZERO.
001360 01  WKS-HALLADO                 PIC X(01) VALUE 'N'.
001370     88  WKS-SI-HALLADO                     VALUE 'S'.
001380 01  WKS-SWAP-UID                PIC X(12) VALUE SPACES.
001390 01  WKS-FLAGS.
001400     02  WKS-FIN-INDIVID          PIC 9(01) VALUE ZEROES.
001410         88  FIN-INDIVID                    VALUE 1.
001420     02  WKS-FIN-EXCLUSION        PIC 9(01) VALUE ZEROES.
001430         88  FIN-EXCLUSION                  VALUE 1.
001440     02  WKS-HAY-EXCLUSION        PIC X(01) VALUE 'N'.
001450         88  HAY-ARCHIVO-EXCLUSION           VALUE 'S'.
001460     02  WKS-FIN-TELEFONO         PIC 9(01) VALUE ZEROES.
001470         88  FIN-TELEFONO                   VALUE 1.
001480******************************************************************
001490*              F E C H A   D E   C O R R I D A                   *
001500******************************************************************
001510 01  WKS-FECHA-CORRIDA           PIC 9(08) VALUE ZEROES.
001520 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001530     05  WKS-FC-ANO              PIC 9(04).
001540     05  WKS-FC-MES              PIC 9(02).
001550     05  WKS-FC-DIA              PIC 9(02).
001560 01  WVRX-LIN-ENCABEZADO         PIC X(37) VALUE
001570     'URN:Tel,Name'.
001580******************************************************************
001590 PROCEDURE DIVISION.
001600 000-PRINCIPAL SECTION.
001610     PERFORM APERTURA-ARCHIVOS
001620     PERFORM ARMA-CONJUNTO-UID
001630     PERFORM APLICA-EXCLUSIONES
001640     PERFORM CARGA-TELEFONOS
001650     PERFORM EXPORTA-CONTACTOS
001660     PERFORM CIERRA-ARCHIVOS
001670     STOP RUN.
001680 000-PRINCIPAL-E. EXIT.
001690
001700*--> EL ARCHIVO DE EXCLUSION ES OPCIONAL; SI NO VIENE MONTADO SE  *
001710*--> CONTINUA SIN EL (FS-EXCLUSION = '35' - ARCHIVO NO EXISTE).   *
001720 APERTURA-ARCHIVOS SECTION.
001730     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001740     OPEN INPUT  INDIVID TELEFONO
001750          OUTPUT CONTACTO
001760     IF FS-INDIVID NOT = '00'
001770        MOVE 'INDIVID' TO ARCHIVO
001780        MOVE 'OPEN'    TO ACCION
001790        MOVE SPACES    TO LLAVE
001800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001810                              FS-INDIVID, FSE-INDIVID
001820        PERFORM ABORTA-APERTURA
001830     END-IF
001840     IF FS-TELEFONO NOT = '00'
001850        MOVE 'TELEFONO' TO ARCHIVO
001860        MOVE 'OPEN'    TO ACCION
001870        MOVE SPACES    TO LLAVE
001880        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001890                              FS-TELEFONO, FSE-TELEFONO
001900        GO TO ABORTA-APERTURA
001910     END-IF
001920     OPEN INPUT EXCLUSION
001930     IF FS-EXCLUSION = '00'
001940        MOVE 'S' TO WKS-HAY-EXCLUSION
001950     ELSE
001960        MOVE 'N' TO WKS-HAY-EXCLUSION
001970     END-IF.
001980 APERTURA-ARCHIVOS-E. EXIT.
001990
002000 ABORTA-APERTURA SECTION.
002010     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002020             UPON CONSOLE
002030     CLOSE INDIVID TELEFONO CONTACTO
002040     STOP RUN.
002050 ABORTA-APERTURA-E. EXIT.
002060******************************************************************
002070*--> SOLO CONSENTIMIENTO VIGENTE.  UN UID DUPLICADO EN EL          *
002080*--> MAESTRO NO SE CUENTA DOS VECES EN EL CONJUNTO.                *
002090 ARMA-CONJUNTO-UID SECTION.
002100     PERFORM LEE-INDIVID
002110     PERFORM EVALUA-UN-INDIVIDUO UNTIL FIN-INDIVID.
002120 ARMA-CONJUNTO-UID-E. EXIT.
002130
002140 LEE-INDIVID SECTION.
002150     READ INDIVID
002160         AT END MOVE 1 TO WKS-FIN-INDIVID
002170     END-READ.
002180 LEE-INDIVID-E. EXIT.
002190
002200 EVALUA-UN-INDIVIDUO SECTION.
002210     IF NOT IND-CONSENTIMIENTO-RETIRADO
002220        PERFORM AGREGA-CONJUNTO
002230     END-IF
002240     PERFORM LEE-INDIVID.
002250 EVALUA-UN-INDIVIDUO-E. EXIT.
002260
002270 AGREGA-CONJUNTO SECTION.
002280     SEARCH ALL WVRX-CJ-UID
002290        AT END
002300           PERFORM INSERTA-CONJUNTO
002310        WHEN WVRX-CJ-UID (WVRX-IDX-CJ) = IND-UID
002320           CONTINUE
002330     END-SEARCH.
002340 AGREGA-CONJUNTO-E. EXIT.
002350
002360 INSERTA-CONJUNTO SECTION.
002370     ADD 1 TO WVRX-TOT-CONJUNTO
002380     MOVE IND-UID TO WVRX-CJ-UID (WVRX-TOT-CONJUNTO)
002390     PERFORM ORDENA-CONJUNTO.
002400 INSERTA-CONJUNTO-E. EXIT.
002410
002420*--> INSERCION ORDENADA SENCILLA - MISMO ESTILO DE WVR1X01.       *
002430 ORDENA-CONJUNTO SECTION.
002440     PERFORM ORDENA-CONJUNTO-PASO
002450        VARYING WKS-I FROM WVRX-TOT-CONJUNTO BY -1
002460          UNTIL WKS-I < 2.
002470 ORDENA-CONJUNTO-E. EXIT.
002480
002490 ORDENA-CONJUNTO-PASO SECTION.
002500     IF WVRX-CJ-UID (WKS-I) < WVRX-CJ-UID (WKS-I - 1)
002510        MOVE WVRX-CJ-UID (WKS-I)     TO WKS-SWAP-UID
002520        MOVE WVRX-CJ-UID (WKS-I - 1) TO WVRX-CJ-UID (WKS-I)
002530        MOVE WKS-SWAP-UID            TO WVRX-CJ-UID (WKS-I - 1)
002540     END-IF.
002550 ORDENA-CONJUNTO-PASO-E. EXIT.
002560******************************************************************
002570*--> SE QUITAN DEL CONJUNTO LOS UID DE LA LISTA DE EXCLUSION.     *
002580*--> SI NO HAY ARCHIVO DE EXCLUSION MONTADO, NO SE QUITA NADA.    *
002590 APLICA-EXCLUSIONES SECTION.
002600     IF HAY-ARCHIVO-EXCLUSION
002610        PERFORM LEE-EXCLUSION
002620        PERFORM APLICA-UNA-EXCLUSION UNTIL FIN-EXCLUSION
002630     END-IF
002640     CLOSE EXCLUSION.
002650 APLICA-EXCLUSIONES-E. EXIT.
002660
002670 LEE-EXCLUSION SECTION.
002680     READ EXCLUSION
002690         AT END MOVE 1 TO WKS-FIN-EXCLUSION
002700     END-READ.
002710 LEE-EXCLUSION-E. EXIT.
002720
002730 APLICA-UNA-EXCLUSION SECTION.
002740     MOVE 'N' TO WKS-HALLADO
002750     SEARCH ALL WVRX-CJ-UID
002760        AT END
002770           MOVE 'N' TO WKS-HALLADO
002780        WHEN WVRX-CJ-UID (WVRX-IDX-CJ) = EXC-UID
002790           MOVE 'S' TO WKS-HALLADO
002800     END-SEARCH
002810     IF WKS-SI-HALLADO
002820        PERFORM QUITA-DEL-CONJUNTO
002830        ADD 1 TO WVRX-CTA-EXCLUIDOS
002840     END-IF
002850     PERFORM LEE-EXCLUSION.
002860 APLICA-UNA-EXCLUSION-E. EXIT.
002870
002880*--> SE RECORRE LA COLA DEL CONJUNTO HACIA ARRIBA PARA CERRAR EL  *
002890*--> HUECO Y MANTENER EL ORDEN ASCENDENTE (TABLA PEQUENA FRENTE   *
002900*--> AL MAESTRO COMPLETO - NO JUSTIFICA UN MANEJO MAS ELABORADO). *
002910 QUITA-DEL-CONJUNTO SECTION.
002920     PERFORM QUITA-DEL-CONJUNTO-PASO
002930        VARYING WKS-I FROM WVRX-IDX-CJ BY 1
002940          UNTIL WKS-I >= WVRX-TOT-CONJUNTO
002950     SUBTRACT 1 FROM WVRX-TOT-CONJUNTO.
002960 QUITA-DEL-CONJUNTO-E. EXIT.
002970
002980 QUITA-DEL-CONJUNTO-PASO SECTION.
002990     MOVE WVRX-CJ-UID (WKS-I + 1) TO WVRX-CJ-UID (WKS-I).
003000 QUITA-DEL-CONJUNTO-PASO-E. EXIT.
003010******************************************************************
003020 CARGA-TELEFONOS SECTION.
003030     PERFORM LEE-TELEFONO
003040     PERFORM CARGA-TELEFONOS-PASO UNTIL FIN-TELEFONO.
003050 CARGA-TELEFONOS-E. EXIT.
003060
003070 CARGA-TELEFONOS-PASO SECTION.
003080     ADD 1 TO WVRX-TOT-TELEFONO
003090     MOVE LUT-UID   TO WVRX-TEL-UID (WVRX-TOT-TELEFONO)
003100     MOVE LUT-PHONE TO WVRX-TEL-NUM (WVRX-TOT-TELEFONO)
003110     PERFORM LEE-TELEFONO.
003120 CARGA-TELEFONOS-PASO-E. EXIT.
003130
003140 LEE-TELEFONO SECTION.
003150     READ TELEFONO
003160         AT END MOVE 1 TO WKS-FIN-TELEFONO
003170     END-READ.
003180 LEE-TELEFONO-E. EXIT.
003190******************************************************************
003200*--> UID SIN TELEFONO SE CUENTA COMO SALTADO, NO ES ERROR         *
003210 EXPORTA-CONTACTOS SECTION.
003220     WRITE REG-WVCNTOUT FROM WVRX-LIN-ENCABEZADO
003230     PERFORM EXPORTA-UN-UID
003240        VARYING WKS-I FROM 1 BY 1
003250          UNTIL WKS-I > WVRX-TOT-CONJUNTO.
003260 EXPORTA-CONTACTOS-E. EXIT.
003270
003280 EXPORTA-UN-UID SECTION.
003290     MOVE 'N' TO WKS-HALLADO
003300     SEARCH ALL WVRX-TEL-ENTRADA
003310        AT END
003320           MOVE 'N' TO WKS-HALLADO
003330        WHEN WVRX-TEL-UID (WVRX-IDX-TEL) = WVRX-CJ-UID (WKS-I)
003340           MOVE 'S' TO WKS-HALLADO
003350     END-SEARCH
003360     IF WKS-SI-HALLADO
003370        PERFORM EXPORTA-UN-UID-ESCRIBE
003380           THRU EXPORTA-UN-UID-ESCRIBE-E
003390     ELSE
003400        ADD 1 TO WVRX-CTA-SALTADOS
003410     END-IF.
003420 EXPORTA-UN-UID-E. EXIT.
003430*--> TELEFONO EXPORTADO CON '+' AL FRENTE                        *
003440 EXPORTA-UN-UID-ESCRIBE.
003450     MOVE SPACES                         TO REG-WVCNTOUT
003460     STRING '+' WVRX-TEL-NUM (WVRX-IDX-TEL)
003470            DELIMITED BY SIZE INTO OUT-URN
003480     MOVE SPACES                         TO OUT-NAME
003490     WRITE REG-WVCNTOUT
003500     ADD 1 TO WVRX-CTA-EXPORTADOS.
003510 EXPORTA-UN-UID-ESCRIBE-E. EXIT.
003520******************************************************************
003530 CIERRA-ARCHIVOS SECTION.
003540     DISPLAY '*** WVR1X02 - UID EXCLUIDOS          : '
003550             WVRX-CTA-EXCLUIDOS
003560     DISPLAY '*** WVR1X02 - CONTACTOS EXPORTADOS   : '
003570             WVRX-CTA-EXPORTADOS
003580     DISPLAY '*** WVR1X02 - UID SIN TELEFONO (SKIP): '
003590             WVRX-CTA-SALTADOS
003600     CLOSE INDIVID TELEFONO CONTACTO.
003610 CIERRA-ARCHIVOS-E. EXIT.
