000010******************************************************************
000020* FECHA       : 09/04/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1X01                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : EXPORTACION DE CONTACTOS DEL CONDADO META        *
000080*             : SELECCIONA LOS                                  *
000090*             : PARTICIPANTES CUYO DEPARTAMENTO ES KITUI O       *
000100*             : MAKUENI Y RESUELVE SUS TELEFONOS.                 *
000110* ARCHIVOS    : INDIVID=E, TELEFONO=E, CONTACTO=S                *
000120* ACCION (ES) : E=EXPORTACION                                    *
000130* INSTALADO   : DD/MM/AAAA                                       *
000140* BPM/RATIONAL: 100345                                           *
000150* NOMBRE      : EXPORTACION DE CONTACTOS DE CONDADO META         *
000160* DESCRIPCION : MANTENIMIENTO                                    *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    WVR1X01.
000200 AUTHOR.        ERICK RAMIREZ.
000210 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000220 DATE-WRITTEN.  09/04/1990.
000230 DATE-COMPILED.
000240 SECURITY.      USO INTERNO - CONFIDENCIAL.
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 09/04/1990  PEDR  SOL-100345  VERSION INICIAL, CONDADOS META    *
000290*                   FIJOS KITUI Y MAKUENI.                       *
000300* 03/10/1992  JLMR  SOL-100750  SE EXCLUYEN LOS CODIGOS DE        *
000310*                   CONTROL STOP DE LA SELECCION DE CONDADO.     *
000320* 17/02/1995  PEDR  SOL-101200  BUSQUEDA BINARIA EN LA TABLA DE  *
000330*                   TELEFONOS (ARCHIVO ORDENADO POR UID).        *
000340* 21/11/1997  PEDR  SOL-101580  SE CUENTAN LOS UID SIN TELEFONO  *
000350*                   EN VEZ DE ABORTAR EL PROCESO.                *
000360* 29/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN     *
000370*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.            *
000380* 08/05/2001  EEDR  SOL-101920  SE AGREGA CONTEO POR CONDADO A LA*
000390*                   BITACORA DE SALIDA.                          *
000400* 30/09/2006  EEDR  SOL-102360  LIMPIEZA DE VARIABLES SIN USO.    *
000410* 12/06/2009  RQMZ  SOL-102810  SE RESUELVE EL CONDADO CONTRA EL *
000420*                   ESQUEMA DE CODIGOS (ANTES SE COMPARABA EL    *
000430*                   CODE-ID CRUDO CONTRA LITERALES).             *
000440* 04/03/2011  RQMZ  SOL-102910  EL CONTADOR DE CONDADO SUMABA     *
000450*                   DE MAS CUANDO EL UID YA ESTABA EN LA TABLA DE*
000460*                   SELECCIONADOS - AHORA SOLO SUMA CUANDO        *
000470*                   AGREGA-SELECCIONADO INSERTA UN UID NUEVO.     *
000480* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000490*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000500*                   EXTENDIDO DEL ARCHIVO QUE FALLO.             *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT ESQUEMA  ASSIGN TO ESQUEMA
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS FS-ESQUEMA FSE-ESQUEMA.
000610
000620     SELECT INDIVID  ASSIGN TO INDIVID
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000650
000660     SELECT TELEFONO ASSIGN TO TELEFONO
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS  IS FS-TELEFONO FSE-TELEFONO.
000690
000700     SELECT CONTACTO ASSIGN TO CONTACTO
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS FS-CONTACTO.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  ESQUEMA
000770     LABEL RECORD IS STANDARD
000780     RECORD CONTAINS 49 CHARACTERS.
000790     COPY WVCODSCH.
000800 FD  INDIVID
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 250 CHARACTERS.
000830     COPY WVINDREC.
000840 FD  TELEFONO
000850     LABEL RECORD IS STANDARD
000860     RECORD CONTAINS 27 CHARACTERS.
000870     COPY WVPHNLUT.
000880 FD  CONTACTO
000890     LABEL RECORD IS OMITTED
000900     RECORD CONTAINS 37 CHARACTERS.
000910     COPY WVCNTOUT.
000920
000930 WORKING-STORAGE SECTION.
000940*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000950 77  WKS-I                        PIC 9(07) COMP-5 VALUE ZERO.
000960 01  WKS-FS-STATUS.
000970     02  FS-ESQUEMA                 PIC 9(02) VALUE ZEROES.
000980     02  FSE-ESQUEMA.
000990         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001000         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001010         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001020     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
001030     02  FSE-INDIVID.
001040         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001050         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001060         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001070     02  FS-TELEFONO                PIC 9(02) VALUE ZEROES.
001080     02  FSE-TELEFONO.
001090         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001110         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001120     02  FS-CONTACTO                PIC 9(02) VALUE ZEROES.
001130     02  PROGRAMA                   PIC X(08) VALUE 'WVR1X01'.
001140     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001150     02  ACCION                     PIC X(10) VALUE SPACES.
001160     02  LLAVE                      PIC X(32) VALUE SPACES.
001170******************************************************************
001180*        T A B L A   D E L   E S Q U E M A   D E   C O D I G O S *
001190******************************************************************
001200 01  WVRX-TAB-ESQUEMA.
001210     05  WVRX-ESQ-ENTRADA OCCURS 3000 TIMES
001220                           INDEXED BY WVRX-IDX-ESQ.
001230         10  ESQ-SCHEME-ID        PIC X(12).
001240         10  ESQ-CODE-ID          PIC X(12).
001250         10  ESQ-CODE-STRING      PIC X(20).
001260         10  ESQ-CODE-TYPE        PIC X(01).
001270         10  ESQ-CONTROL-CODE     PIC X(04).
001280 01  WVRX-TOT-ESQUEMA             PIC 9(05) COMP-5 VALUE ZERO.
001290 01  WKS-BC-ESQUEMA               PIC X(12) VALUE SPACES.
001300 01  WKS-BC-CODIGO                PIC X(12) VALUE SPACES.
001310 01  WKS-BC-HALLADO               PIC X(01) VALUE 'N'.
001320     88  WKS-BC-SI-HALLADO                  VALUE 'S'.
001330 01  WKS-BC-CODESTR               PIC X(20) VALUE SPACES.
001340 01  WKS-BC-CONTROL               PIC X(04) VALUE SPACES.
001350 01  WKS-BC-IDX                   PIC 9(05) COMP-5 VALUE ZERO.
001360******************************************************************
001370*        T A B L A   D E   T E L E F O N O S (ORDENADA)          *
001380******************************************************************
001390 01  WVRX-TAB-TELEFONO.
001400     05  WVRX-TEL-ENTRADA OCCURS 1 TO 200000 TIMES
001410                          DEPENDING ON WVRX-TOT-TELEFONO
001420                          ASCENDING KEY IS WVRX-TEL-UID
001430                          INDEXED BY WVRX-IDX-TEL.
001440         10  WVRX-TEL-UID        PIC X(12).
001450         10  WVRX-TEL-NUM        PIC X(15).
001460 01  WVRX-TOT-TELEFONO           PIC 9(07) COMP-5 VALUE ZERO.
001470******************************************************************
001480*        C O N J U N T O   D E   U I D   S E L E C C I O N A D O S *
001490******************************************************************
001500*--> UN UID NO SE REPITE EN LA LISTA DE SELECCIONADOS            *
001510 01  WVRX-TAB-SELECCIONADOS.
001520     05  WVRX-SEL-UID PIC X(12)
001530                       OCCURS 1 TO 20000 TIMES
001540                       DEPENDING ON WVRX-TOT-SELECCIONADOS
001550                       ASCENDING KEY IS WVRX-SEL-UID
001560                       INDEXED BY WVRX-IDX-SEL.
001570 01  WVRX-TOT-SELECCIONADOS      PIC 9(07) COMP-5 VALUE ZERO.
001580 01  WVRX-CTA-KITUI               PIC 9(07) COMP-5 VALUE ZERO.
001590 01  WVRX-CTA-MAKUENI             PIC 9(07) COMP-5 VALUE ZERO.
001600 01  WVRX-CTA-SALTADOS            PIC 9(07) COMP-5 VALUE ZERO.
001610 01  WVRX-CTA-EXPORTADOS          PIC 9(07) COMP-5 VALUE ZERO.
001620 01  WKS-HALLADO                  PIC X(01) VALUE 'N'.
001630     88  WKS-SI-HALLADO                     VALUE 'S'.
001640 01  WKS-ES-NUEVO                 PIC X(01) VALUE 'N'.
001650     88  WKS-SI-ES-NUEVO                    VALUE 'S'.
001660 01  WKS-CONDADO                  PIC X(20) VALUE SPACES.
001670 01  WKS-SWAP-UID                 PIC X(12) VALUE SPACES.
001680 01  WKS-FLAGS.
001690     02  WKS-FIN-ESQUEMA           PIC 9(01) VALUE ZEROES.
001700         88  FIN-ESQUEMA                     VALUE 1.
001710     02  WKS-FIN-INDIVID           PIC 9(01) VALUE ZEROES.
001720         88  FIN-INDIVID                     VALUE 1.
001730     02  WKS-FIN-TELEFONO          PIC 9(01) VALUE ZEROES.
001740         88  FIN-TELEFONO                    VALUE 1.
001750******************************************************************
001760*              F E C H A   D E   C O R R I D A                   *
001770******************************************************************
001780 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
001790 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001800     05  WKS-FC-ANO               PIC 9(04).
001810     05  WKS-FC-MES               PIC 9(02).
001820     05  WKS-FC-DIA               PIC 9(02).
001830 01  WVRX-LIN-ENCABEZADO          PIC X(37) VALUE
001840     'URN:Tel,Name'.
001850******************************************************************
001860 PROCEDURE DIVISION.
001870 000-PRINCIPAL SECTION.
001880     PERFORM APERTURA-ARCHIVOS
001890     PERFORM CARGA-ESQUEMA
001900     PERFORM SELECCIONA-CONDADO-META
001910     PERFORM CARGA-TELEFONOS
001920     PERFORM EXPORTA-CONTACTOS
001930     PERFORM CIERRA-ARCHIVOS
001940     STOP RUN.
001950 000-PRINCIPAL-E. EXIT.
001960
001970 APERTURA-ARCHIVOS SECTION.
001980     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001990     OPEN INPUT  ESQUEMA INDIVID TELEFONO
002000          OUTPUT CONTACTO
002010     IF FS-ESQUEMA NOT = '00'
002020        MOVE 'ESQUEMA' TO ARCHIVO
002030        MOVE 'OPEN'    TO ACCION
002040        MOVE SPACES    TO LLAVE
002050        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002060                              FS-ESQUEMA, FSE-ESQUEMA
002070        PERFORM ABORTA-APERTURA
002080     END-IF
002090     IF FS-INDIVID NOT = '00'
002100        MOVE 'INDIVID' TO ARCHIVO
002110        MOVE 'OPEN'    TO ACCION
002120        MOVE SPACES    TO LLAVE
002130        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002140                              FS-INDIVID, FSE-INDIVID
002150        PERFORM ABORTA-APERTURA
002160     END-IF
002170     IF FS-TELEFONO NOT = '00'
002180        MOVE 'TELEFONO' TO ARCHIVO
002190        MOVE 'OPEN'    TO ACCION
002200        MOVE SPACES    TO LLAVE
002210        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002220                              FS-TELEFONO, FSE-TELEFONO
002230        GO TO ABORTA-APERTURA
002240     END-IF.
002250 APERTURA-ARCHIVOS-E. EXIT.
002260
002270 ABORTA-APERTURA SECTION.
002280     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002290             UPON CONSOLE
002300     CLOSE ESQUEMA INDIVID TELEFONO CONTACTO
002310     STOP RUN.
002320 ABORTA-APERTURA-E. EXIT.
002330******************************************************************
002340*--> CARGA DEL ESQUEMA DE CODIGOS EN MEMORIA - SE NECESITA PARA   *
002350*--> RESOLVER EL CODE-ID DE CONDADO AL CODE-STRING Y AL CONTROL- *
002360*--> CODE, TAL COMO EN WVR1C01 Y WVR1C03.                        *
002370 CARGA-ESQUEMA SECTION.
002380     PERFORM LEE-ESQUEMA
002390     PERFORM CARGA-ESQUEMA-PASO UNTIL FIN-ESQUEMA.
002400 CARGA-ESQUEMA-E. EXIT.
002410
002420 CARGA-ESQUEMA-PASO SECTION.
002430     ADD 1 TO WVRX-TOT-ESQUEMA
002440     MOVE SCHEME-ID     TO ESQ-SCHEME-ID    (WVRX-TOT-ESQUEMA)
002450     MOVE CODE-ID       TO ESQ-CODE-ID      (WVRX-TOT-ESQUEMA)
002460     MOVE CODE-STRING   TO ESQ-CODE-STRING  (WVRX-TOT-ESQUEMA)
002470     MOVE CODE-TYPE     TO ESQ-CODE-TYPE    (WVRX-TOT-ESQUEMA)
002480     MOVE CONTROL-CODE  TO ESQ-CONTROL-CODE (WVRX-TOT-ESQUEMA)
002490     PERFORM LEE-ESQUEMA.
002500 CARGA-ESQUEMA-PASO-E. EXIT.
002510
002520 LEE-ESQUEMA SECTION.
002530     READ ESQUEMA
002540         AT END MOVE 1 TO WKS-FIN-ESQUEMA
002550     END-READ.
002560 LEE-ESQUEMA-E. EXIT.
002570******************************************************************
002580 BUSCA-CODIGO SECTION.
002590     MOVE 'N' TO WKS-BC-HALLADO
002600     MOVE 1   TO WKS-BC-IDX
002610     PERFORM BUSCA-CODIGO-PASO
002620        VARYING WKS-BC-IDX FROM 1 BY 1
002630          UNTIL WKS-BC-IDX > WVRX-TOT-ESQUEMA
002640             OR WKS-BC-SI-HALLADO.
002650 BUSCA-CODIGO-E. EXIT.
002660
002670 BUSCA-CODIGO-PASO SECTION.
002680     IF ESQ-SCHEME-ID (WKS-BC-IDX) = WKS-BC-ESQUEMA
002690        AND ESQ-CODE-ID (WKS-BC-IDX) = WKS-BC-CODIGO
002700        MOVE 'S'                          TO WKS-BC-HALLADO
002710        MOVE ESQ-CODE-STRING (WKS-BC-IDX)  TO WKS-BC-CODESTR
002720        MOVE ESQ-CONTROL-CODE (WKS-BC-IDX) TO WKS-BC-CONTROL
002730     END-IF.
002740 BUSCA-CODIGO-PASO-E. EXIT.
002750******************************************************************
002760*--> CONDADO META - SOLO KITUI Y MAKUENI; EL CODIGO STOP EXCLUYE *
002770*--> AL PARTICIPANTE SEA CUAL SEA SU CONSENTIMIENTO.             *
002780 SELECCIONA-CONDADO-META SECTION.
002790     PERFORM LEE-INDIVID
002800     PERFORM EVALUA-UN-INDIVIDUO UNTIL FIN-INDIVID.
002810 SELECCIONA-CONDADO-META-E. EXIT.
002820
002830 LEE-INDIVID SECTION.
002840     READ INDIVID
002850         AT END MOVE 1 TO WKS-FIN-INDIVID
002860     END-READ.
002870 LEE-INDIVID-E. EXIT.
002880
002890 EVALUA-UN-INDIVIDUO SECTION.
002900*--> IND-COUNTY-CODE TRAE EL CODE-ID DEL CONDADO; SE RESUELVE     *
002910*--> CONTRA EL ESQUEMA 'COUNTY' PARA OBTENER EL CONTROL-CODE      *
002920*--> (PRUEBA DE STOP) Y EL CODE-STRING (PRUEBA DE KITUI/MAKUENI). *
002930     MOVE 'COUNTY'         TO WKS-BC-ESQUEMA
002940     MOVE IND-COUNTY-CODE  TO WKS-BC-CODIGO
002950     PERFORM BUSCA-CODIGO
002960     IF WKS-BC-SI-HALLADO
002970        MOVE WKS-BC-CODESTR TO WKS-CONDADO
002980        IF WKS-BC-CONTROL = 'STOP'
002990           CONTINUE
003000        ELSE
003010           IF WKS-CONDADO (1:5) = 'KITUI'
003020              PERFORM AGREGA-SELECCIONADO
003030              IF WKS-SI-ES-NUEVO
003040                 ADD 1 TO WVRX-CTA-KITUI
003050              END-IF
003060           END-IF
003070           IF WKS-CONDADO (1:7) = 'MAKUENI'
003080              PERFORM AGREGA-SELECCIONADO
003090              IF WKS-SI-ES-NUEVO
003100                 ADD 1 TO WVRX-CTA-MAKUENI
003110              END-IF
003120           END-IF
003130        END-IF
003140     END-IF
003150     PERFORM LEE-INDIVID.
003160 EVALUA-UN-INDIVIDUO-E. EXIT.
003170
003180 AGREGA-SELECCIONADO SECTION.
003190     MOVE 'N' TO WKS-ES-NUEVO
003200     SEARCH ALL WVRX-SEL-UID
003210        AT END
003220           MOVE 'S' TO WKS-ES-NUEVO
003230           PERFORM INSERTA-SELECCIONADO
003240        WHEN WVRX-SEL-UID (WVRX-IDX-SEL) = IND-UID
003250           CONTINUE
003260     END-SEARCH.
003270 AGREGA-SELECCIONADO-E. EXIT.
003280
003290 INSERTA-SELECCIONADO SECTION.
003300     ADD 1 TO WVRX-TOT-SELECCIONADOS
003310     MOVE IND-UID TO WVRX-SEL-UID (WVRX-TOT-SELECCIONADOS)
003320     PERFORM ORDENA-SELECCIONADOS.
003330 INSERTA-SELECCIONADO-E. EXIT.
003340
003350*--> INSERCION ORDENADA SENCILLA - EL VOLUMEN DE CONDADO META ES *
003360*--> PEQUENO FRENTE AL MAESTRO COMPLETO DE PARTICIPANTES.        *
003370 ORDENA-SELECCIONADOS SECTION.
003380     PERFORM ORDENA-SELECCIONADOS-PASO
003390        VARYING WKS-I FROM WVRX-TOT-SELECCIONADOS BY -1
003400          UNTIL WKS-I < 2.
003410 ORDENA-SELECCIONADOS-E. EXIT.
003420
003430 ORDENA-SELECCIONADOS-PASO SECTION.
003440     IF WVRX-SEL-UID (WKS-I) < WVRX-SEL-UID (WKS-I - 1)
003450        MOVE WVRX-SEL-UID (WKS-I)     TO WKS-SWAP-UID
003460        MOVE WVRX-SEL-UID (WKS-I - 1) TO WVRX-SEL-UID (WKS-I)
003470        MOVE WKS-SWAP-UID             TO WVRX-SEL-UID (WKS-I - 1)
003480     END-IF.
003490 ORDENA-SELECCIONADOS-PASO-E. EXIT.
003500******************************************************************
003510 CARGA-TELEFONOS SECTION.
003520     PERFORM LEE-TELEFONO
003530     PERFORM CARGA-TELEFONOS-PASO UNTIL FIN-TELEFONO.
003540 CARGA-TELEFONOS-E. EXIT.
003550
003560 CARGA-TELEFONOS-PASO SECTION.
003570     ADD 1 TO WVRX-TOT-TELEFONO
003580     MOVE LUT-UID   TO WVRX-TEL-UID (WVRX-TOT-TELEFONO)
003590     MOVE LUT-PHONE TO WVRX-TEL-NUM (WVRX-TOT-TELEFONO)
003600     PERFORM LEE-TELEFONO.
003610 CARGA-TELEFONOS-PASO-E. EXIT.
003620
003630 LEE-TELEFONO SECTION.
003640     READ TELEFONO
003650         AT END MOVE 1 TO WKS-FIN-TELEFONO
003660     END-READ.
003670 LEE-TELEFONO-E. EXIT.
003680******************************************************************
003690*--> UID SIN TELEFONO SE CUENTA COMO SALTADO, NO ES ERROR         *
003700 EXPORTA-CONTACTOS SECTION.
003710     WRITE REG-WVCNTOUT FROM WVRX-LIN-ENCABEZADO
003720     PERFORM EXPORTA-UN-SELECCIONADO
003730        VARYING WKS-I FROM 1 BY 1
003740          UNTIL WKS-I > WVRX-TOT-SELECCIONADOS.
003750 EXPORTA-CONTACTOS-E. EXIT.
003760
003770 EXPORTA-UN-SELECCIONADO SECTION.
003780     MOVE 'N' TO WKS-HALLADO
003790     SEARCH ALL WVRX-TEL-ENTRADA
003800        AT END
003810           MOVE 'N' TO WKS-HALLADO
003820        WHEN WVRX-TEL-UID (WVRX-IDX-TEL) = WVRX-SEL-UID (WKS-I)
003830           MOVE 'S' TO WKS-HALLADO
003840     END-SEARCH
003850     IF WKS-SI-HALLADO
003860        PERFORM EXPORTA-UN-SELECCIONADO-ESCRIBE
003870           THRU EXPORTA-UN-SELECCIONADO-ESCRIBE-E
003880     ELSE
003890        ADD 1 TO WVRX-CTA-SALTADOS
003900     END-IF.
003910 EXPORTA-UN-SELECCIONADO-E. EXIT.
003920*--> TELEFONO EXPORTADO CON '+' AL FRENTE                        *
003930 EXPORTA-UN-SELECCIONADO-ESCRIBE.
003940     MOVE SPACES                         TO REG-WVCNTOUT
003950     STRING '+' WVRX-TEL-NUM (WVRX-IDX-TEL)
003960            DELIMITED BY SIZE INTO OUT-URN
003970     MOVE SPACES                         TO OUT-NAME
003980     WRITE REG-WVCNTOUT
003990     ADD 1 TO WVRX-CTA-EXPORTADOS.
004000 EXPORTA-UN-SELECCIONADO-ESCRIBE-E. EXIT.
004010******************************************************************
004020 CIERRA-ARCHIVOS SECTION.
004030     DISPLAY '*** WVR1X01 - SELECCIONADOS KITUI    : '
004040             WVRX-CTA-KITUI
004050     DISPLAY '*** WVR1X01 - SELECCIONADOS MAKUENI  : '
004060             WVRX-CTA-MAKUENI
004070     DISPLAY '*** WVR1X01 - CONTACTOS EXPORTADOS   : '
004080             WVRX-CTA-EXPORTADOS
004090     DISPLAY '*** WVR1X01 - UID SIN TELEFONO (SKIP): '
004100             WVRX-CTA-SALTADOS
004110     CLOSE ESQUEMA INDIVID TELEFONO CONTACTO.
004120 CIERRA-ARCHIVOS-E. EXIT.
