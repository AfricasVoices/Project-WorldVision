000010******************************************************************
000020*    COPY WVCODSCH                                               *
000030*    ESQUEMA DE CODIGOS (CODE SCHEME) - REGISTRO DE REFERENCIA   *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 49 BYTES, SIN AREA DE RELLENO (AJUSTE EXACTO)  *
000060******************************************************************
000070*    UN REGISTRO POR CODIGO DENTRO DE UN ESQUEMA.  LOS ESQUEMAS  *
000080*    CONOCIDOS SON S01E01, S01E02, S01E03 (TEMAS POR EPISODIO),  *
000090*    GENERO, CATEDAD (EDAD), DEPARTAMENTO Y MUNICIPIO.           *
000100*    SE CARGA COMPLETO EN LA TABLA WVR1-TAB-ESQUEMA Y SE BUSCA   *
000110*    POR ESQUEMA-ID + CODIGO-ID (VER CARGA-ESQUEMA).             *
000120******************************************************************
000130 01  REG-WVCODSCH.
000140*--------------------------------------------------------------*
000150*    LLAVE DEL ESQUEMA (S01E01/S01E02/S01E03/GENERO/CATEDAD/    *
000160*    DEPARTAMENTO/MUNICIPIO)                                   *
000170*--------------------------------------------------------------*
000180     05  SCHEME-ID           PIC X(12).
000190*--------------------------------------------------------------*
000200*    IDENTIFICADOR DEL CODIGO, UNICO DENTRO DEL ESQUEMA         *
000210*--------------------------------------------------------------*
000220     05  CODE-ID             PIC X(12).
000230*--------------------------------------------------------------*
000240*    CADENA DESPLEGABLE DEL CODIGO (DESCRIPCION CORTA)          *
000250*--------------------------------------------------------------*
000260     05  CODE-STRING         PIC X(20).
000270*--------------------------------------------------------------*
000280*    TIPO DE CODIGO: N=NORMAL (RELEVANTE) C=CONTROL M=META      *
000290*--------------------------------------------------------------*
000300     05  CODE-TYPE           PIC X(01).
000310         88  CODE-TYPE-NORMAL        VALUE 'N'.
000320         88  CODE-TYPE-CONTROL       VALUE 'C'.
000330         88  CODE-TYPE-META          VALUE 'M'.
000340*--------------------------------------------------------------*
000350*    CODIGO DE CONTROL (SOLO CUANDO CODE-TYPE = C); STOP, NC    *
000360*    (NO CODIFICADO), NR (NO REVISADO), WS (ESQUEMA ERRADO)     *
000370*--------------------------------------------------------------*
000380     05  CONTROL-CODE        PIC X(04).
000390         88  CONTROL-ES-STOP         VALUE 'STOP'.
000400         88  CONTROL-ES-NC           VALUE 'NC  '.
000410         88  CONTROL-ES-NR           VALUE 'NR  '.
000420         88  CONTROL-ES-WS           VALUE 'WS  '.
