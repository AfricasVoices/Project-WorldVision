000010******************************************************************
000020* FECHA       : 14/03/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1C01                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CALCULA LOS CONTEOS DE PARTICIPACION (MENSAJES  *
000080*             : Y PARTICIPANTES) POR EPISODIO Y POR TEMPORADA,   *
000090*             : SEPARANDO LOS QUE TIENEN CONSENTIMIENTO, LOS     *
000100*             : ETIQUETADOS Y LOS RELEVANTES.                    *
000110* ARCHIVOS    : MENSAJE=E, INDIVID=E, ESQUEMA=E, REPORTE=S       *
000120* ACCION (ES) : R=REPORTE                                        *
000130* INSTALADO   : DD/MM/AAAA                                       *
000140* BPM/RATIONAL: 100342                                           *
000150* NOMBRE      : REPORTE DE PARTICIPACION DE LA TEMPORADA         *
000160* DESCRIPCION : MANTENIMIENTO                                    *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    WVR1C01.
000200 AUTHOR.        ERICK RAMIREZ.
000210 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000220 DATE-WRITTEN.  14/03/1990.
000230 DATE-COMPILED.
000240 SECURITY.      USO INTERNO - CONFIDENCIAL.
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 14/03/1990  PEDR  SOL-100342  VERSION INICIAL DEL REPORTE DE   *
000290*                   PARTICIPACION, 3 EPISODIOS FIJOS.            *
000300* 02/08/1991  PEDR  SOL-100501  SE AGREGA COLUMNA DE MENSAJES    *
000310*                   RELEVANTES POR EPISODIO.                    *
000320* 19/11/1992  JLMR  SOL-100733  CORRIGE CONTEO DE PARTICIPANTES  *
000330*                   CON OPCION CUANDO NO HAY ETIQUETAS.          *
000340* 07/04/1994  PEDR  SOL-101120  SE EXCLUYEN REGISTROS CON        *
000350*                   CONSENTIMIENTO RETIRADO DE TODOS LOS CONTEOS.*
000360* 23/09/1995  JLMR  SOL-101288  AJUSTE DE ANCHO DE REPORTE A 132.*
000370* 11/02/1997  PEDR  SOL-101502  SE AGREGA LINEA DE TOTAL GENERAL.*
000380* 30/12/1998  EEDR  SOL-101699  REVISION Y2K - FECHA DE CORRIDA  *
000390*                   PASA A FORMATO AAAAMMDD DE 4 DIGITOS DE ANO. *
000400* 18/01/1999  EEDR  SOL-101699  PRUEBAS DE REGRESION Y2K OK.     *
000410* 06/06/2001  EEDR  SOL-101944  SE ACEPTA ESQUEMA VARIABLE EN    *
000420*                   VEZ DE TABLA FIJA DE CODIGOS.                *
000430* 14/10/2004  EEDR  SOL-102210  LIMPIEZA DE VARIABLES SIN USO.   *
000440* 21/05/2007  EEDR  SOL-102388  SE AJUSTA EL CONTEO PARA QUE EL   *
000450*                   MENSAJE CON RETIRO DE CONSENTIMIENTO SOLO    *
000460*                   SUME AL TOTAL CRUDO, NUNCA A OPT-IN/ETIQUETA.*
000470* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000480*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000490*                   EXTENDIDO DEL ARCHIVO QUE FALLO, NO SOLO EL  *
000500*                   NOMBRE DEL PROGRAMA Y DEL ARCHIVO.           *
000510******************************************************************
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SPECIAL-NAMES.
000550     C01 IS TOP-OF-FORM.
000560 INPUT-OUTPUT SECTION.
000570 FILE-CONTROL.
000580     SELECT MENSAJE ASSIGN TO MENSAJE
000590            ORGANIZATION IS SEQUENTIAL
000600            FILE STATUS  IS FS-MENSAJE FSE-MENSAJE.
000610
000620     SELECT INDIVID  ASSIGN TO INDIVID
000630            ORGANIZATION IS SEQUENTIAL
000640            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000650
000660     SELECT ESQUEMA  ASSIGN TO ESQUEMA
000670            ORGANIZATION IS SEQUENTIAL
000680            FILE STATUS  IS FS-ESQUEMA FSE-ESQUEMA.
000690
000700     SELECT REPORTE  ASSIGN TO REPORTE
000710            ORGANIZATION IS SEQUENTIAL
000720            FILE STATUS  IS FS-REPORTE.
000730
000740 DATA DIVISION.
000750 FILE SECTION.
000760******************************************************************
000770*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000780******************************************************************
000790*   MENSAJES YA ETIQUETADOS POR LOS CODIFICADORES                *
000800 FD  MENSAJE
000810     LABEL RECORD IS STANDARD
000820     RECORD CONTAINS 141 CHARACTERS.
000830     COPY WVMSGREC.
000840*   MAESTRO DE PARTICIPANTES DE LA TEMPORADA                     *
000850 FD  INDIVID
000860     LABEL RECORD IS STANDARD
000870     RECORD CONTAINS 250 CHARACTERS.
000880     COPY WVINDREC.
000890*   ESQUEMA DE CODIGOS (REFERENCIA, SE CARGA A TABLA)            *
000900 FD  ESQUEMA
000910     LABEL RECORD IS STANDARD
000920     RECORD CONTAINS 49 CHARACTERS.
000930     COPY WVCODSCH.
000940*   REPORTE DE PARTICIPACION                                     *
000950 FD  REPORTE
000960     LABEL RECORD IS OMITTED
000970     RECORD CONTAINS 132 CHARACTERS.
000980 01  REG-REPORTE                  PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
001020 77  WKS-I                        PIC 9(02) COMP-5 VALUE ZERO.
001030******************************************************************
001040*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
001050******************************************************************
001060 01  WKS-FS-STATUS.
001070     02  FS-MENSAJE                PIC 9(02) VALUE ZEROES.
001080     02  FSE-MENSAJE.
001090         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001100         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001110         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001120     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
001130     02  FSE-INDIVID.
001140         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001150         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001160         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001170     02  FS-ESQUEMA                 PIC 9(02) VALUE ZEROES.
001180     02  FSE-ESQUEMA.
001190         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001200         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001210         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001220     02  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
001230     02  PROGRAMA                   PIC X(08) VALUE 'WVR1C01'.
001240     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001250     02  ACCION                     PIC X(10) VALUE SPACES.
001260     02  LLAVE                      PIC X(32) VALUE SPACES.
001270******************************************************************
001280*                    T A B L A   D E   E S Q U E M A             *
001290******************************************************************
001300 01  WVR1-TAB-ESQUEMA.
001310     05  WVR1-ESQ-ENTRADA OCCURS 3000 TIMES
001320                           INDEXED BY WVR1-IDX-ESQ.
001330         10  ESQ-SCHEME-ID        PIC X(12).
001340         10  ESQ-CODE-ID          PIC X(12).
001350         10  ESQ-CODE-STRING      PIC X(20).
001360         10  ESQ-CODE-TYPE        PIC X(01).
001370         10  ESQ-CONTROL-CODE     PIC X(04).
001380 01  WVR1-TOT-ESQUEMA             PIC 9(05) COMP-5 VALUE ZERO.
001390 01  WKS-BC-ESQUEMA               PIC X(12) VALUE SPACES.
001400 01  WKS-BC-CODIGO                PIC X(12) VALUE SPACES.
001410 01  WKS-BC-HALLADO               PIC X(01) VALUE 'N'.
001420     88  WKS-BC-SI-HALLADO                  VALUE 'S'.
001430 01  WKS-BC-TIPO                  PIC X(01) VALUE SPACES.
001440 01  WKS-BC-CONTROL               PIC X(04) VALUE SPACES.
001450 01  WKS-BC-IDX                   PIC 9(05) COMP-5 VALUE ZERO.
001460******************************************************************
001470*            T A B L A   D E   E P I S O D I O S                 *
001480******************************************************************
001490 01  WVR1-TAB-EPISODIOS.
001500     05  FILLER                   PIC X(18) VALUE
001510         'S01E01S01E02S01E03'.
001520 01  WVR1-EPISODIOS REDEFINES WVR1-TAB-EPISODIOS.
001530     05  WVR1-EPISODIO-ID         PIC X(06) OCCURS 3 TIMES.
001540******************************************************************
001550*              A C U M U L A D O R E S   D E L   R E P O R T E   *
001560******************************************************************
001570 01  WVR1-TAB-MENSAJES.
001580     05  WVR1-MSG-EP OCCURS 3 TIMES.
001590         10  WVR1-MSG-OPTIN       PIC 9(07) COMP-5 VALUE ZERO.
001600         10  WVR1-MSG-LABEL       PIC 9(07) COMP-5 VALUE ZERO.
001610         10  WVR1-MSG-RELEV       PIC 9(07) COMP-5 VALUE ZERO.
001620 01  WVR1-TAB-PARTICIPANTES.
001630     05  WVR1-IND-EP OCCURS 3 TIMES.
001640         10  WVR1-IND-OPTIN       PIC 9(07) COMP-5 VALUE ZERO.
001650         10  WVR1-IND-RELEV       PIC 9(07) COMP-5 VALUE ZERO.
001660 01  WVR1-TEMPORADA.
001670     05  WVR1-TOT-MSG             PIC 9(07) COMP-5 VALUE ZERO.
001680     05  WVR1-TOT-MSG-OPTIN       PIC 9(07) COMP-5 VALUE ZERO.
001690     05  WVR1-TOT-MSG-LABEL       PIC 9(07) COMP-5 VALUE ZERO.
001700     05  WVR1-TOT-MSG-RELEV       PIC 9(07) COMP-5 VALUE ZERO.
001710     05  WVR1-TOT-IND             PIC 9(07) COMP-5 VALUE ZERO.
001720     05  WVR1-TOT-IND-OPTIN       PIC 9(07) COMP-5 VALUE ZERO.
001730     05  WVR1-TOT-IND-RELEV       PIC 9(07) COMP-5 VALUE ZERO.
001740******************************************************************
001750*              B A N D E R A S   D E   C O N T R O L             *
001760******************************************************************
001770 01  WKS-FLAGS.
001780     02  WKS-FIN-MENSAJE           PIC 9(01) VALUE ZEROES.
001790         88  FIN-MENSAJE                     VALUE 1.
001800     02  WKS-FIN-INDIVID           PIC 9(01) VALUE ZEROES.
001810         88  FIN-INDIVID                     VALUE 1.
001820     02  WKS-FIN-ESQUEMA           PIC 9(01) VALUE ZEROES.
001830         88  FIN-ESQUEMA                     VALUE 1.
001840     02  WKS-IND-OPT-ANY           PIC X(01) VALUE 'N'.
001850         88  IND-OPT-ANY-SI                  VALUE 'S'.
001860     02  WKS-IND-RELEV-ANY         PIC X(01) VALUE 'N'.
001870         88  IND-RELEV-ANY-SI                VALUE 'S'.
001880     02  WKS-MSG-LABELLED          PIC X(01) VALUE 'N'.
001890         88  MSG-SI-LABELLED                 VALUE 'S'.
001900     02  WKS-MSG-RELEVANT          PIC X(01) VALUE 'N'.
001910         88  MSG-SI-RELEVANT                 VALUE 'S'.
001920     02  WKS-EP-LABELLED           PIC X(01) VALUE 'N'.
001930         88  EP-SI-LABELLED                  VALUE 'S'.
001940     02  WKS-EP-RELEVANT           PIC X(01) VALUE 'N'.
001950         88  EP-SI-RELEVANT                  VALUE 'S'.
001960******************************************************************
001970*              F E C H A   D E   C O R R I D A                   *
001980******************************************************************
001990 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
002000 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
002010     05  WKS-FC-ANO               PIC 9(04).
002020     05  WKS-FC-MES               PIC 9(02).
002030     05  WKS-FC-DIA                PIC 9(02).
002040 01  WKS-FECHA-REP                PIC X(10) VALUE SPACES.
002050 01  WKS-J                        PIC 9(02) COMP-5 VALUE ZERO.
002060******************************************************************
002070*              L I N E A S   D E L   R E P O R T E               *
002080******************************************************************
002090 01  LIN-ENC-1.
002100     05  FILLER                   PIC X(30) VALUE
002110         'WORLDVISION - ENCUESTA RADIAL'.
002120     05  FILLER                   PIC X(20) VALUE SPACES.
002130     05  LE1-FECHA                PIC X(10) VALUE SPACES.
002140     05  FILLER                   PIC X(72) VALUE SPACES.
002150 01  LIN-ENC-2.
002160     05  FILLER                   PIC X(10) VALUE 'EPISODE'.
002170     05  FILLER                   PIC X(13) VALUE 'TOT-MSG'.
002180     05  FILLER                   PIC X(13) VALUE 'MSG-OPTIN'.
002190     05  FILLER                   PIC X(13) VALUE 'MSG-LABEL'.
002200     05  FILLER                   PIC X(13) VALUE 'MSG-RELEV'.
002210     05  FILLER                   PIC X(13) VALUE 'TOT-PART'.
002220     05  FILLER                   PIC X(13) VALUE 'PART-OPTIN'.
002230     05  FILLER                   PIC X(13) VALUE 'PART-RELEV'.
002240     05  FILLER                   PIC X(31) VALUE SPACES.
002250 01  LIN-DETALLE.
002260     05  LD-EPISODIO              PIC X(10).
002270     05  LD-TOT-MSG               PIC X(13).
002280     05  LD-MSG-OPTIN             PIC X(13).
002290     05  LD-MSG-LABEL             PIC X(13).
002300     05  LD-MSG-RELEV             PIC X(13).
002310     05  LD-TOT-PART              PIC X(13).
002320     05  LD-PART-OPTIN            PIC X(13).
002330     05  LD-PART-RELEV            PIC X(13).
002340     05  FILLER                   PIC X(31) VALUE SPACES.
002350 01  WKS-NUM-EDIT                 PIC ZZZ,ZZ9.
002360******************************************************************
002370 PROCEDURE DIVISION.
002380******************************************************************
002390*               S E C C I O N    P R I N C I P A L               *
002400******************************************************************
002410 000-PRINCIPAL SECTION.
002420     PERFORM APERTURA-ARCHIVOS
002430     PERFORM CARGA-ESQUEMA
002440     PERFORM PROCESA-MENSAJES
002450     PERFORM PROCESA-INDIVIDUOS
002460     PERFORM ESCRIBE-REPORTE
002470     PERFORM CIERRA-ARCHIVOS
002480     STOP RUN.
002490 000-PRINCIPAL-E. EXIT.
002500
002510 APERTURA-ARCHIVOS SECTION.
002520     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002530     STRING WKS-FC-DIA   '/'
002540            WKS-FC-MES   '/'
002550            WKS-FC-ANO
002560            DELIMITED BY SIZE INTO WKS-FECHA-REP
002570     OPEN INPUT  MENSAJE INDIVID ESQUEMA
002580          OUTPUT REPORTE
002590     IF FS-MENSAJE NOT = '00'
002600        MOVE 'MENSAJE' TO ARCHIVO
002610        MOVE 'OPEN'    TO ACCION
002620        MOVE SPACES    TO LLAVE
002630        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002640                              FS-MENSAJE, FSE-MENSAJE
002650        PERFORM ABORTA-APERTURA
002660     END-IF
002670     IF FS-INDIVID NOT = '00'
002680        MOVE 'INDIVID' TO ARCHIVO
002690        MOVE 'OPEN'    TO ACCION
002700        MOVE SPACES    TO LLAVE
002710        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002720                              FS-INDIVID, FSE-INDIVID
002730        PERFORM ABORTA-APERTURA
002740     END-IF
002750     IF FS-ESQUEMA NOT = '00'
002760        MOVE 'ESQUEMA' TO ARCHIVO
002770        MOVE 'OPEN'    TO ACCION
002780        MOVE SPACES    TO LLAVE
002790        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002800                              FS-ESQUEMA, FSE-ESQUEMA
002810        GO TO ABORTA-APERTURA
002820     END-IF.
002830 APERTURA-ARCHIVOS-E. EXIT.
002840
002850 ABORTA-APERTURA SECTION.
002860     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002870             UPON CONSOLE
002880     CLOSE MENSAJE INDIVID ESQUEMA REPORTE
002890     STOP RUN.
002900 ABORTA-APERTURA-E. EXIT.
002910******************************************************************
002920*                 C A R G A   D E L   E S Q U E M A              *
002930******************************************************************
002940 CARGA-ESQUEMA SECTION.
002950     PERFORM LEE-ESQUEMA
002960     PERFORM CARGA-ESQUEMA-PASO UNTIL FIN-ESQUEMA.
002970 CARGA-ESQUEMA-E. EXIT.
002980
002990 CARGA-ESQUEMA-PASO SECTION.
003000     ADD 1 TO WVR1-TOT-ESQUEMA
003010     MOVE SCHEME-ID     TO ESQ-SCHEME-ID    (WVR1-TOT-ESQUEMA)
003020     MOVE CODE-ID       TO ESQ-CODE-ID      (WVR1-TOT-ESQUEMA)
003030     MOVE CODE-STRING   TO ESQ-CODE-STRING  (WVR1-TOT-ESQUEMA)
003040     MOVE CODE-TYPE     TO ESQ-CODE-TYPE    (WVR1-TOT-ESQUEMA)
003050     MOVE CONTROL-CODE  TO ESQ-CONTROL-CODE (WVR1-TOT-ESQUEMA)
003060     PERFORM LEE-ESQUEMA.
003070 CARGA-ESQUEMA-PASO-E. EXIT.
003080
003090 LEE-ESQUEMA SECTION.
003100     READ ESQUEMA
003110         AT END MOVE 1 TO WKS-FIN-ESQUEMA
003120     END-READ.
003130 LEE-ESQUEMA-E. EXIT.
003140******************************************************************
003150*      B U S Q U E D A   D E   C O D I G O   E N   T A B L A     *
003160******************************************************************
003170 BUSCA-CODIGO SECTION.
003180     MOVE 'N' TO WKS-BC-HALLADO
003190     MOVE 1   TO WKS-BC-IDX
003200     PERFORM BUSCA-CODIGO-PASO
003210        VARYING WKS-BC-IDX FROM 1 BY 1
003220          UNTIL WKS-BC-IDX > WVR1-TOT-ESQUEMA
003230             OR WKS-BC-SI-HALLADO.
003240 BUSCA-CODIGO-E. EXIT.
003250
003260 BUSCA-CODIGO-PASO SECTION.
003270     IF ESQ-SCHEME-ID (WKS-BC-IDX) = WKS-BC-ESQUEMA
003280        AND ESQ-CODE-ID (WKS-BC-IDX) = WKS-BC-CODIGO
003290        MOVE 'S'                          TO WKS-BC-HALLADO
003300        MOVE ESQ-CODE-TYPE (WKS-BC-IDX)    TO WKS-BC-TIPO
003310        MOVE ESQ-CONTROL-CODE (WKS-BC-IDX) TO WKS-BC-CONTROL
003320     END-IF.
003330 BUSCA-CODIGO-PASO-E. EXIT.
003340******************************************************************
003350*                 P A S E   D E   M E N S A J E S                *
003360******************************************************************
003370 PROCESA-MENSAJES SECTION.
003380     PERFORM LEE-MENSAJE
003390     PERFORM PROCESA-UN-MENSAJE UNTIL FIN-MENSAJE.
003400 PROCESA-MENSAJES-E. EXIT.
003410
003420 LEE-MENSAJE SECTION.
003430     READ MENSAJE
003440         AT END MOVE 1 TO WKS-FIN-MENSAJE
003450     END-READ.
003460 LEE-MENSAJE-E. EXIT.
003470*--> SI RETIRO CONSENTIMIENTO SOLO CUENTA EN EL TOTAL CRUDO      *
003480 PROCESA-UN-MENSAJE SECTION.
003490     ADD 1 TO WVR1-TOT-MSG
003500     IF NOT MSG-CONSENTIMIENTO-RETIRADO
003510        PERFORM UBICA-EPISODIO-MENSAJE
003520        IF WKS-I > 0
003530           ADD 1 TO WVR1-MSG-OPTIN (WKS-I)
003540           ADD 1 TO WVR1-TOT-MSG-OPTIN
003550           PERFORM EVALUA-ETIQUETAS-MENSAJE
003560           IF MSG-SI-LABELLED
003570              ADD 1 TO WVR1-MSG-LABEL (WKS-I)
003580              ADD 1 TO WVR1-TOT-MSG-LABEL
003590              IF MSG-SI-RELEVANT
003600*--> RELEVANTE = ETIQUETADO + OPT-IN + AL MENOS UNA ETIQUETA     *
003610*--> NORMAL (NO NC/NR)                                          *
003620                 ADD 1 TO WVR1-MSG-RELEV (WKS-I)
003630                 ADD 1 TO WVR1-TOT-MSG-RELEV
003640              END-IF
003650           END-IF
003660        END-IF
003670     END-IF
003680     PERFORM LEE-MENSAJE.
003690 PROCESA-UN-MENSAJE-E. EXIT.
003700
003710 UBICA-EPISODIO-MENSAJE SECTION.
003720     MOVE 0 TO WKS-I
003730     PERFORM UBICA-EPISODIO-MENSAJE-PASO
003740        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > 3 OR WKS-I > 0.
003750 UBICA-EPISODIO-MENSAJE-E. EXIT.
003760
003770 UBICA-EPISODIO-MENSAJE-PASO SECTION.
003780     IF WVR1-EPISODIO-ID (WKS-J) = MSG-EPISODE
003790        MOVE WKS-J TO WKS-I
003800     END-IF.
003810 UBICA-EPISODIO-MENSAJE-PASO-E. EXIT.
003820*--> ETIQUETADO = TIENE ETIQUETAS Y NINGUNA ES NC/NR             *
003830 EVALUA-ETIQUETAS-MENSAJE SECTION.
003840     MOVE 'N' TO WKS-MSG-LABELLED WKS-MSG-RELEVANT
003850     IF MSG-LABEL-CT > 0
003860        MOVE 'S' TO WKS-MSG-LABELLED
003870        PERFORM EVALUA-UNA-ETIQUETA-MSG
003880           VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > MSG-LABEL-CT
003890     END-IF.
003900 EVALUA-ETIQUETAS-MENSAJE-E. EXIT.
003910
003920 EVALUA-UNA-ETIQUETA-MSG SECTION.
003930     MOVE MSG-EPISODE           TO WKS-BC-ESQUEMA
003940     MOVE MSG-LABELS (WKS-J)     TO WKS-BC-CODIGO
003950     PERFORM BUSCA-CODIGO
003960     IF WKS-BC-SI-HALLADO
003970        IF WKS-BC-CONTROL = 'NC  ' OR WKS-BC-CONTROL = 'NR  '
003980           MOVE 'N' TO WKS-MSG-LABELLED
003990        END-IF
004000        IF WKS-BC-TIPO = 'N'
004010           MOVE 'S' TO WKS-MSG-RELEVANT
004020        END-IF
004030     END-IF.
004040 EVALUA-UNA-ETIQUETA-MSG-E. EXIT.
004050******************************************************************
004060*               P A S E   D E   I N D I V I D U O S               *
004070******************************************************************
004080 PROCESA-INDIVIDUOS SECTION.
004090     PERFORM LEE-INDIVID
004100     PERFORM PROCESA-UN-INDIVIDUO UNTIL FIN-INDIVID.
004110 PROCESA-INDIVIDUOS-E. EXIT.
004120
004130 LEE-INDIVID SECTION.
004140     READ INDIVID
004150         AT END MOVE 1 TO WKS-FIN-INDIVID
004160     END-READ.
004170 LEE-INDIVID-E. EXIT.
004180*--> RETIRO CONSENTIMIENTO SOLO CUENTA EN EL TOTAL CRUDO         *
004190 PROCESA-UN-INDIVIDUO SECTION.
004200     ADD 1 TO WVR1-TOT-IND
004210     IF NOT IND-CONSENTIMIENTO-RETIRADO
004220        MOVE 'N' TO WKS-IND-OPT-ANY WKS-IND-RELEV-ANY
004230        PERFORM PROCESA-UN-INDIVIDUO-TOT
004240           THRU PROCESA-UN-INDIVIDUO-TOT-E
004250     END-IF
004260     PERFORM LEE-INDIVID.
004270 PROCESA-UN-INDIVIDUO-E. EXIT.
004280*--> TOTALES DE OPT-IN Y RELEVANTES DEL PARRAFO ANTERIOR        *
004290 PROCESA-UN-INDIVIDUO-TOT.
004300     PERFORM EVALUA-EPISODIO-IND
004310        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
004320     IF IND-OPT-ANY-SI
004330        ADD 1 TO WVR1-TOT-IND-OPTIN
004340     END-IF
004350     IF IND-RELEV-ANY-SI
004360        ADD 1 TO WVR1-TOT-IND-RELEV
004370     END-IF.
004380 PROCESA-UN-INDIVIDUO-TOT-E. EXIT.
004390
004400 EVALUA-EPISODIO-IND SECTION.
004410     IF IND-EP-PARTICIPO (WKS-I)
004420        MOVE 'S' TO WKS-IND-OPT-ANY
004430        ADD 1    TO WVR1-IND-OPTIN (WKS-I)
004440        MOVE 'N' TO WKS-EP-LABELLED WKS-EP-RELEVANT
004450        IF IND-EP-LABEL-CT (WKS-I) > 0
004460           MOVE 'S' TO WKS-EP-LABELLED
004470           PERFORM EVALUA-UNA-ETIQUETA-IND
004480              VARYING WKS-J FROM 1 BY 1
004490                UNTIL WKS-J > IND-EP-LABEL-CT (WKS-I)
004500        END-IF
004510        IF EP-SI-LABELLED AND EP-SI-RELEVANT
004520           ADD 1    TO WVR1-IND-RELEV (WKS-I)
004530           MOVE 'S' TO WKS-IND-RELEV-ANY
004540        END-IF
004550     END-IF.
004560 EVALUA-EPISODIO-IND-E. EXIT.
004570
004580 EVALUA-UNA-ETIQUETA-IND SECTION.
004590     MOVE WVR1-EPISODIO-ID (WKS-I)       TO WKS-BC-ESQUEMA
004600     MOVE IND-EP-LABEL (WKS-I, WKS-J)     TO WKS-BC-CODIGO
004610     PERFORM BUSCA-CODIGO
004620     IF WKS-BC-SI-HALLADO
004630        IF WKS-BC-CONTROL = 'NC  ' OR WKS-BC-CONTROL = 'NR  '
004640           MOVE 'N' TO WKS-EP-LABELLED
004650        END-IF
004660        IF WKS-BC-TIPO = 'N'
004670           MOVE 'S' TO WKS-EP-RELEVANT
004680        END-IF
004690     END-IF.
004700 EVALUA-UNA-ETIQUETA-IND-E. EXIT.
004710******************************************************************
004720*               E S C R I T U R A   D E L   R E P O R T E        *
004730******************************************************************
004740 ESCRIBE-REPORTE SECTION.
004750     MOVE WKS-FECHA-REP TO LE1-FECHA
004760     WRITE REG-REPORTE FROM LIN-ENC-1
004770     WRITE REG-REPORTE FROM LIN-ENC-2
004780     PERFORM ESCRIBE-LINEA-EPISODIO
004790        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
004800     PERFORM ESCRIBE-LINEA-TOTAL.
004810 ESCRIBE-REPORTE-E. EXIT.
004820
004830 ESCRIBE-LINEA-EPISODIO SECTION.
004840     MOVE WVR1-EPISODIO-ID (WKS-I) TO LD-EPISODIO
004850     MOVE '-'                      TO LD-TOT-MSG
004860     MOVE '-'                      TO LD-TOT-PART
004870     MOVE WVR1-MSG-OPTIN (WKS-I)    TO WKS-NUM-EDIT
004880     MOVE WKS-NUM-EDIT              TO LD-MSG-OPTIN
004890     MOVE WVR1-MSG-LABEL (WKS-I)    TO WKS-NUM-EDIT
004900     MOVE WKS-NUM-EDIT              TO LD-MSG-LABEL
004910     MOVE WVR1-MSG-RELEV (WKS-I)    TO WKS-NUM-EDIT
004920     MOVE WKS-NUM-EDIT              TO LD-MSG-RELEV
004930     MOVE WVR1-IND-OPTIN (WKS-I)    TO WKS-NUM-EDIT
004940     MOVE WKS-NUM-EDIT              TO LD-PART-OPTIN
004950     MOVE WVR1-IND-RELEV (WKS-I)    TO WKS-NUM-EDIT
004960     MOVE WKS-NUM-EDIT              TO LD-PART-RELEV
004970     WRITE REG-REPORTE FROM LIN-DETALLE.
004980 ESCRIBE-LINEA-EPISODIO-E. EXIT.
004990
005000 ESCRIBE-LINEA-TOTAL SECTION.
005010     MOVE 'TOTAL'                  TO LD-EPISODIO
005020     MOVE WVR1-TOT-MSG              TO WKS-NUM-EDIT
005030     MOVE WKS-NUM-EDIT              TO LD-TOT-MSG
005040     MOVE WVR1-TOT-MSG-OPTIN        TO WKS-NUM-EDIT
005050     MOVE WKS-NUM-EDIT              TO LD-MSG-OPTIN
005060     MOVE WVR1-TOT-MSG-LABEL        TO WKS-NUM-EDIT
005070     MOVE WKS-NUM-EDIT              TO LD-MSG-LABEL
005080     MOVE WVR1-TOT-MSG-RELEV        TO WKS-NUM-EDIT
005090     MOVE WKS-NUM-EDIT              TO LD-MSG-RELEV
005100     MOVE WVR1-TOT-IND              TO WKS-NUM-EDIT
005110     MOVE WKS-NUM-EDIT              TO LD-TOT-PART
005120     MOVE WVR1-TOT-IND-OPTIN        TO WKS-NUM-EDIT
005130     MOVE WKS-NUM-EDIT              TO LD-PART-OPTIN
005140     MOVE WVR1-TOT-IND-RELEV        TO WKS-NUM-EDIT
005150     MOVE WKS-NUM-EDIT              TO LD-PART-RELEV
005160     WRITE REG-REPORTE FROM LIN-DETALLE.
005170 ESCRIBE-LINEA-TOTAL-E. EXIT.
005180******************************************************************
005190 CIERRA-ARCHIVOS SECTION.
005200     DISPLAY '*** WVR1C01 - MENSAJES LEIDOS: '    WVR1-TOT-MSG
005210     DISPLAY '*** WVR1C01 - PARTICIPANTES LEIDOS: ' WVR1-TOT-IND
005220     CLOSE MENSAJE INDIVID ESQUEMA REPORTE.
005230 CIERRA-ARCHIVOS-E. EXIT.
