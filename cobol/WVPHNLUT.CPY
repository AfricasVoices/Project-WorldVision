000010******************************************************************
000020*    COPY WVPHNLUT                                               *
000030*    TABLA DE TELEFONOS (PHONE LOOKUP) - REFERENCIA ORDENADA     *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 27 BYTES, SIN AREA DE RELLENO (AJUSTE EXACTO)  *
000060******************************************************************
000070*    ARCHIVO ORDENADO POR LUT-UID; SE CARGA COMPLETO A LA TABLA  *
000080*    WVR1-TAB-TELEFONO Y SE BUSCA POR BUSQUEDA BINARIA (SEARCH   *
000090*    ALL) EN LAS EXPORTACIONES DE CONTACTOS.                     *
000100******************************************************************
000110 01  REG-WVPHNLUT.
000120     05  LUT-UID             PIC X(12).
000130     05  LUT-PHONE           PIC X(15).
