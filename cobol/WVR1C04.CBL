000010******************************************************************
000020* FECHA       : 09/05/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1C04                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : REPORTE DE DISTRIBUCION DE TEMAS POR EPISODIO    *
000080*             : POR CADA EPISODIO ARMA UNA MATRIZ CON UNA FILA   *
000090*             : POR CODIGO DE TEMA MAS UNA                      *
000100*             : FILA DE TOTAL RELEVANTE, CONTRA COLUMNAS DE      *
000110*             : TOTAL DE PARTICIPANTES Y DE GENERO/EDAD.         *
000120* ARCHIVOS    : ESQUEMA=E, INDIVID=E, REPORTE=S                  *
000130* ACCION (ES) : R=REPORTE                                        *
000140* INSTALADO   : DD/MM/AAAA                                       *
000150* BPM/RATIONAL: 100345                                           *
000160* NOMBRE      : REPORTE DE DISTRIBUCION DE TEMAS                 *
000170* DESCRIPCION : MANTENIMIENTO                                    *
000180******************************************************************
000190 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WVR1C04.
000210 AUTHOR.        ERICK RAMIREZ.
000220 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000230 DATE-WRITTEN.  09/05/1990.
000240 DATE-COMPILED.
000250 SECURITY.      USO INTERNO - CONFIDENCIAL.
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290* 09/05/1990  PEDR  SOL-100345  VERSION INICIAL, MATRIZ DE TEMA  *
000300*                   POR EPISODIO CONTRA GENERO/EDAD.             *
000310* 04/12/1991  PEDR  SOL-100560  SE AGREGA FILA DE TOTAL RELEVANTE*
000320*                   DE PARTICIPANTES POR EPISODIO.               *
000330* 17/07/1993  JLMR  SOL-100980  CORRIGE CONTEO CUANDO UN MISMO   *
000340*                   PARTICIPANTE TRAE VARIAS ETIQUETAS NORMALES. *
000350* 22/03/1996  PEDR  SOL-101340  EL PORCENTAJE DE CADA FILA SE    *
000360*                   NORMALIZA CONTRA LA FILA DE TOTAL RELEVANTE, *
000370*                   NO CONTRA EL TOTAL DE PARTICIPANTES.         *
000380* 29/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN    *
000390*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.           *
000400* 13/09/2002  EEDR  SOL-102040  SE LIMITA LA MATRIZ A LAS        *
000410*                   COLUMNAS DE GENERO Y EDAD POR ANCHO DE       *
000420*                   REPORTE (132); DEPARTAMENTO/MUNICIPIO QUEDAN *
000430*                   FUERA DE ESTE LISTADO.                      *
000440* 08/02/2008  RQMZ  SOL-102760  SE AGREGA AVISO EN CONSOLA SI EL *
000450*                   ESQUEMA TRAE MAS COLUMNAS DE GENERO/EDAD DE  *
000460*                   LAS QUE CABEN EN LA LINEA DEL REPORTE.       *
000470* 30/06/2011  RQMZ  SOL-103020  LA ETIQUETA Y LA CANTIDAD DE      *
000480*                   ETIQUETAS DEL EPISODIO EN CURSO SE TOMAN DE   *
000490*                   LA VISTA INDE-LABEL (COPY WVINDREC) EN VEZ    *
000500*                   DE LOS CAMPOS PLANOS IND-EP-*.                *
000510* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000520*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000530*                   EXTENDIDO DEL ARCHIVO QUE FALLO.             *
000540******************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ESQUEMA  ASSIGN TO ESQUEMA
000620            ORGANIZATION IS SEQUENTIAL
000630            FILE STATUS  IS FS-ESQUEMA FSE-ESQUEMA.
000640
000650     SELECT INDIVID  ASSIGN TO INDIVID
000660            ORGANIZATION IS SEQUENTIAL
000670            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000680
000690     SELECT REPORTE  ASSIGN TO REPORTE
000700            ORGANIZATION IS SEQUENTIAL
000710            FILE STATUS  IS FS-REPORTE.
000720
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  ESQUEMA
000760     LABEL RECORD IS STANDARD
000770     RECORD CONTAINS 49 CHARACTERS.
000780     COPY WVCODSCH.
000790 FD  INDIVID
000800     LABEL RECORD IS STANDARD
000810     RECORD CONTAINS 250 CHARACTERS.
000820     COPY WVINDREC.
000830 FD  REPORTE
000840     LABEL RECORD IS OMITTED
000850     RECORD CONTAINS 132 CHARACTERS.
000860 01  REG-REPORTE                  PIC X(132).
000870
000880 WORKING-STORAGE SECTION.
000890*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000900 77  WKS-I                        PIC 9(02) COMP-5 VALUE ZERO.
000910 01  WKS-FS-STATUS.
000920     02  FS-ESQUEMA                 PIC 9(02) VALUE ZEROES.
000930     02  FSE-ESQUEMA.
000940         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000950         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000960         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000970     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
000980     02  FSE-INDIVID.
000990         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
001000         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
001010         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
001020     02  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
001030     02  PROGRAMA                   PIC X(08) VALUE 'WVR1C04'.
001040     02  ARCHIVO                    PIC X(08) VALUE SPACES.
001050     02  ACCION                     PIC X(10) VALUE SPACES.
001060     02  LLAVE                      PIC X(32) VALUE SPACES.
001070******************************************************************
001080*                    T A B L A   D E   E S Q U E M A             *
001090******************************************************************
001100 01  WVR4-TAB-ESQUEMA.
001110     05  WVR4-ESQ-ENTRADA OCCURS 3000 TIMES
001120                           INDEXED BY WVR4-IDX-ESQ.
001130         10  ESQ-SCHEME-ID        PIC X(12).
001140         10  ESQ-CODE-ID          PIC X(12).
001150         10  ESQ-CODE-STRING      PIC X(20).
001160         10  ESQ-CODE-TYPE        PIC X(01).
001170         10  ESQ-CONTROL-CODE     PIC X(04).
001180 01  WVR4-TOT-ESQUEMA             PIC 9(05) COMP-5 VALUE ZERO.
001190 01  WKS-BC-ESQUEMA               PIC X(12) VALUE SPACES.
001200 01  WKS-BC-CODIGO                PIC X(12) VALUE SPACES.
001210 01  WKS-BC-HALLADO               PIC X(01) VALUE 'N'.
001220     88  WKS-BC-SI-HALLADO                  VALUE 'S'.
001230 01  WKS-BC-TIPO                  PIC X(01) VALUE SPACES.
001240 01  WKS-BC-CONTROL               PIC X(04) VALUE SPACES.
001250 01  WKS-BC-IDX                   PIC 9(05) COMP-5 VALUE ZERO.
001260******************************************************************
001270*         T A B L A   D E   E P I S O D I O S   F I J O S        *
001280******************************************************************
001290 01  WVR4-TAB-EPISODIOS.
001300     05  FILLER                   PIC X(18) VALUE
001310         'S01E01S01E02S01E03'.
001320 01  WVR4-EPISODIOS REDEFINES WVR4-TAB-EPISODIOS.
001330     05  WVR4-EPISODIO-ID         PIC X(06) OCCURS 3 TIMES.
001340******************************************************************
001350*     C O L U M N A S   D E M O G R A F I C A S   ( G E N / E D ) *
001360******************************************************************
001370*--> SE CARGA UNA SOLA VEZ (NO DEPENDE DEL EPISODIO).  SOLO       *
001380*--> ENTRAN LOS CODIGOS NORMALES DE GENERO Y EDAD; EL ANCHO DEL   *
001390*--> REPORTE (132) LIMITA LA TABLA A 7 COLUMNAS (SOL-102040).     *
001400 01  WVR4-TAB-COLUMNAS.
001410     05  WVR4-COL-ENTRADA OCCURS 7 TIMES
001420                           INDEXED BY WVR4-IDX-COL.
001430         10  COL-VARIABLE         PIC X(12).
001440         10  COL-CODE-ID          PIC X(12).
001450         10  COL-CODE-STRING      PIC X(20).
001460 01  WVR4-TOT-COLUMNAS            PIC 9(02) COMP-5 VALUE ZERO.
001470******************************************************************
001480*   M A T R I Z   D E   T E M A S   D E L   E P I S O D I O      *
001490******************************************************************
001500*--> SE RECONSTRUYE COMPLETA EN CADA UNO DE LOS TRES PASES POR    *
001510*--> INDIVID (UNO POR EPISODIO).  WVR4-REL-xxx ES LA FILA         *
001520*--> SINTETICA "TOTAL RELEVANT PARTICIPANTS" DEL EPISODIO.        *
001530 01  WVR4-TAB-FILAS.
001540     05  WVR4-FILA-ENTRADA OCCURS 20 TIMES
001550                           INDEXED BY WVR4-IDX-FILA.
001560         10  FILA-CODE-ID         PIC X(12).
001570         10  FILA-CODE-STRING     PIC X(20).
001580         10  FILA-TOT-PART        PIC 9(07) COMP-5.
001590         10  FILA-COL-CANT OCCURS 7 TIMES PIC 9(07) COMP-5.
001600 01  WVR4-TOT-FILAS               PIC 9(02) COMP-5 VALUE ZERO.
001610 01  WVR4-REL-TOT-PART            PIC 9(07) COMP-5 VALUE ZERO.
001620 01  WVR4-REL-COL-CANT OCCURS 7 TIMES PIC 9(07) COMP-5.
001630 01  WKS-TIENE-NORMAL             PIC X(01) VALUE 'N'.
001640     88  WKS-SI-TIENE-NORMAL                VALUE 'S'.
001650 01  WKS-FILA-HALLADA             PIC X(01) VALUE 'N'.
001660     88  WKS-SI-FILA-HALLADA                VALUE 'S'.
001670 01  WKS-FILA-IDX                 PIC 9(02) COMP-5 VALUE ZERO.
001680 01  WKS-J                        PIC 9(05) COMP-5 VALUE ZERO.
001690 01  WKS-K                        PIC 9(02) COMP-5 VALUE ZERO.
001700 01  WKS-L                        PIC 9(02) COMP-5 VALUE ZERO.
001710 01  WKS-EP                       PIC 9(01) COMP-5 VALUE ZERO.
001720 01  WKS-VAR                      PIC X(12) VALUE SPACES.
001730 01  WKS-PRIMERA-LINEA            PIC X(01) VALUE 'S'.
001740     88  WKS-SI-PRIMERA-LINEA               VALUE 'S'.
001750 01  WKS-PCT-EDIT                 PIC ZZ9.9.
001760 01  WKS-NUM-EDIT                 PIC ZZZ,ZZ9.
001770 01  WKS-NUM-EDIT4                PIC ZZZ9.
001780 01  WKS-FLAGS.
001790     02  WKS-FIN-ESQUEMA          PIC 9(01) VALUE ZEROES.
001800         88  FIN-ESQUEMA                    VALUE 1.
001810     02  WKS-FIN-INDIVID          PIC 9(01) VALUE ZEROES.
001820         88  FIN-INDIVID                    VALUE 1.
001830******************************************************************
001840*              F E C H A   D E   C O R R I D A                   *
001850******************************************************************
001860 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
001870 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001880     05  WKS-FC-ANO               PIC 9(04).
001890     05  WKS-FC-MES               PIC 9(02).
001900     05  WKS-FC-DIA               PIC 9(02).
001910 01  WKS-FECHA-REP                PIC X(10) VALUE SPACES.
001920******************************************************************
001930*              L I N E A S   D E L   R E P O R T E               *
001940******************************************************************
001950 01  LIN-ENC-1.
001960     05  FILLER                   PIC X(30) VALUE
001970         'WORLDVISION - ENCUESTA RADIAL'.
001980     05  FILLER                   PIC X(20) VALUE SPACES.
001990     05  LE1-FECHA                PIC X(10) VALUE SPACES.
002000     05  FILLER                   PIC X(72) VALUE SPACES.
002010 01  LIN-ENC-2.
002020     05  FILLER                   PIC X(47) VALUE
002030         'EPISODIO VARIABLE                   TOTAL  %TOT'.
002040     05  FILLER                   PIC X(85) VALUE SPACES.
002050 01  LIN-ENC-3.
002060     05  FILLER                   PIC X(47) VALUE SPACES.
002070     05  LE3-COL OCCURS 7 TIMES    PIC X(11).
002080     05  FILLER                   PIC X(08) VALUE SPACES.
002090 01  LIN-DETALLE.
002100     05  LD-QUESTION              PIC X(07).
002110     05  LD-VARIABLE              PIC X(27).
002120     05  LD-TOTPART               PIC X(07).
002130     05  LD-TOTPCT                PIC X(06).
002140     05  LD-COL OCCURS 7 TIMES.
002150         10  LD-COL-CANT          PIC X(05).
002160         10  LD-COL-PCT           PIC X(06).
002170     05  FILLER                   PIC X(08) VALUE SPACES.
002180******************************************************************
002190 PROCEDURE DIVISION.
002200 000-PRINCIPAL SECTION.
002210     PERFORM APERTURA-ARCHIVOS
002220     PERFORM CARGA-ESQUEMA
002230     PERFORM CARGA-COLUMNAS-DEMOG
002240     PERFORM ESCRIBE-ENCABEZADOS
002250     PERFORM PROCESA-EPISODIO
002260        VARYING WKS-EP FROM 1 BY 1 UNTIL WKS-EP > 3
002270     PERFORM CIERRA-ARCHIVOS
002280     STOP RUN.
002290 000-PRINCIPAL-E. EXIT.
002300
002310 APERTURA-ARCHIVOS SECTION.
002320     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
002330     STRING WKS-FC-DIA '/' WKS-FC-MES '/' WKS-FC-ANO
002340            DELIMITED BY SIZE INTO WKS-FECHA-REP
002350     MOVE WKS-FECHA-REP TO LE1-FECHA
002360     OPEN INPUT  ESQUEMA INDIVID
002370          OUTPUT REPORTE
002380     IF FS-ESQUEMA NOT = '00'
002390        MOVE 'ESQUEMA' TO ARCHIVO
002400        MOVE 'OPEN'    TO ACCION
002410        MOVE SPACES    TO LLAVE
002420        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002430                              FS-ESQUEMA, FSE-ESQUEMA
002440        PERFORM ABORTA-APERTURA
002450     END-IF
002460     IF FS-INDIVID NOT = '00'
002470        MOVE 'INDIVID' TO ARCHIVO
002480        MOVE 'OPEN'    TO ACCION
002490        MOVE SPACES    TO LLAVE
002500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
002510                              FS-INDIVID, FSE-INDIVID
002520        GO TO ABORTA-APERTURA
002530     END-IF.
002540 APERTURA-ARCHIVOS-E. EXIT.
002550
002560 ABORTA-APERTURA SECTION.
002570     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
002580             UPON CONSOLE
002590     CLOSE ESQUEMA INDIVID REPORTE
002600     STOP RUN.
002610 ABORTA-APERTURA-E. EXIT.
002620******************************************************************
002630 CARGA-ESQUEMA SECTION.
002640     PERFORM LEE-ESQUEMA
002650     PERFORM CARGA-ESQUEMA-PASO UNTIL FIN-ESQUEMA.
002660 CARGA-ESQUEMA-E. EXIT.
002670
002680 CARGA-ESQUEMA-PASO SECTION.
002690     ADD 1 TO WVR4-TOT-ESQUEMA
002700     MOVE SCHEME-ID     TO ESQ-SCHEME-ID    (WVR4-TOT-ESQUEMA)
002710     MOVE CODE-ID       TO ESQ-CODE-ID      (WVR4-TOT-ESQUEMA)
002720     MOVE CODE-STRING   TO ESQ-CODE-STRING  (WVR4-TOT-ESQUEMA)
002730     MOVE CODE-TYPE     TO ESQ-CODE-TYPE    (WVR4-TOT-ESQUEMA)
002740     MOVE CONTROL-CODE  TO ESQ-CONTROL-CODE (WVR4-TOT-ESQUEMA)
002750     PERFORM LEE-ESQUEMA.
002760 CARGA-ESQUEMA-PASO-E. EXIT.
002770
002780 LEE-ESQUEMA SECTION.
002790     READ ESQUEMA
002800         AT END MOVE 1 TO WKS-FIN-ESQUEMA
002810     END-READ.
002820 LEE-ESQUEMA-E. EXIT.
002830******************************************************************
002840 BUSCA-CODIGO SECTION.
002850     MOVE 'N' TO WKS-BC-HALLADO
002860     PERFORM BUSCA-CODIGO-PASO
002870        VARYING WKS-BC-IDX FROM 1 BY 1
002880          UNTIL WKS-BC-IDX > WVR4-TOT-ESQUEMA
002890             OR WKS-BC-SI-HALLADO.
002900 BUSCA-CODIGO-E. EXIT.
002910
002920 BUSCA-CODIGO-PASO SECTION.
002930     IF ESQ-SCHEME-ID (WKS-BC-IDX) = WKS-BC-ESQUEMA
002940        AND ESQ-CODE-ID (WKS-BC-IDX) = WKS-BC-CODIGO
002950        MOVE 'S'                          TO WKS-BC-HALLADO
002960        MOVE ESQ-CODE-TYPE (WKS-BC-IDX)    TO WKS-BC-TIPO
002970        MOVE ESQ-CONTROL-CODE (WKS-BC-IDX) TO WKS-BC-CONTROL
002980     END-IF.
002990 BUSCA-CODIGO-PASO-E. EXIT.
003000******************************************************************
003010*   C O L U M N A S   D E M O G R A F I C A S   ( U N A  V E Z )  *
003020******************************************************************
003030 CARGA-COLUMNAS-DEMOG SECTION.
003040     MOVE 'GENDER'      TO WKS-VAR
003050     PERFORM CARGA-COLUMNAS-VARIABLE
003060     MOVE 'AGECAT'      TO WKS-VAR
003070     PERFORM CARGA-COLUMNAS-VARIABLE.
003080 CARGA-COLUMNAS-DEMOG-E. EXIT.
003090
003100 CARGA-COLUMNAS-VARIABLE SECTION.
003110     PERFORM CARGA-UNA-COLUMNA
003120        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WVR4-TOT-ESQUEMA.
003130 CARGA-COLUMNAS-VARIABLE-E. EXIT.
003140
003150 CARGA-UNA-COLUMNA SECTION.
003160     IF ESQ-SCHEME-ID (WKS-J) = WKS-VAR
003170        AND ESQ-CONTROL-CODE (WKS-J) NOT = 'STOP'
003180        IF WVR4-TOT-COLUMNAS < 7
003190           ADD 1 TO WVR4-TOT-COLUMNAS
003200           MOVE WKS-VAR              TO COL-VARIABLE
003210                                         (WVR4-TOT-COLUMNAS)
003220           MOVE ESQ-CODE-ID (WKS-J)   TO COL-CODE-ID
003230                                         (WVR4-TOT-COLUMNAS)
003240           MOVE ESQ-CODE-STRING (WKS-J) TO COL-CODE-STRING
003250                                         (WVR4-TOT-COLUMNAS)
003260        ELSE
003270           DISPLAY '>>> WVR1C04 - COLUMNA DESCARTADA POR ANCHO: '
003280                    ESQ-CODE-STRING (WKS-J) UPON CONSOLE
003290        END-IF
003300     END-IF.
003310 CARGA-UNA-COLUMNA-E. EXIT.
003320******************************************************************
003330 ESCRIBE-ENCABEZADOS SECTION.
003340     WRITE REG-REPORTE FROM LIN-ENC-1
003350     PERFORM ARMA-ENCABEZADO-COLUMNA
003360        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
003370     WRITE REG-REPORTE FROM LIN-ENC-2
003380     WRITE REG-REPORTE FROM LIN-ENC-3.
003390 ESCRIBE-ENCABEZADOS-E. EXIT.
003400
003410 ARMA-ENCABEZADO-COLUMNA SECTION.
003420     IF WKS-K > WVR4-TOT-COLUMNAS
003430        MOVE SPACES TO LE3-COL (WKS-K)
003440     ELSE
003450        MOVE COL-CODE-STRING (WKS-K) TO LE3-COL (WKS-K)
003460     END-IF.
003470 ARMA-ENCABEZADO-COLUMNA-E. EXIT.
003480******************************************************************
003490*   U N   P A S E   P O R   I N D I V I D   P O R   E P I S O D I O
003500******************************************************************
003510 PROCESA-EPISODIO SECTION.
003520     MOVE WVR4-EPISODIO-ID (WKS-EP) TO WKS-VAR
003530     MOVE ZERO TO WVR4-TOT-FILAS
003540     MOVE ZERO TO WVR4-REL-TOT-PART
003550     PERFORM LIMPIA-COL-RELEVANTE
003560        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
003570     PERFORM CARGA-FILAS-TEMA
003580        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WVR4-TOT-ESQUEMA
003590     CLOSE INDIVID
003600     OPEN INPUT INDIVID
003610     MOVE ZERO TO WKS-FIN-INDIVID
003620     PERFORM LEE-INDIVID
003630     PERFORM ACUMULA-UN-INDIVIDUO UNTIL FIN-INDIVID
003640     MOVE 'S' TO WKS-PRIMERA-LINEA
003650     PERFORM ESCRIBE-UNA-FILA-TEMA
003660        VARYING WVR4-IDX-FILA FROM 1 BY 1
003670           UNTIL WVR4-IDX-FILA > WVR4-TOT-FILAS
003680     PERFORM ESCRIBE-FILA-RELEVANTE.
003690 PROCESA-EPISODIO-E. EXIT.
003700
003710 LIMPIA-COL-RELEVANTE SECTION.
003720     MOVE ZERO TO WVR4-REL-COL-CANT (WKS-K).
003730 LIMPIA-COL-RELEVANTE-E. EXIT.
003740
003750*--> UNA FILA DE MATRIZ POR CADA CODIGO DE TEMA (NO STOP) DEL     *
003760*--> ESQUEMA DEL EPISODIO EN CURSO (WKS-VAR).                     *
003770 CARGA-FILAS-TEMA SECTION.
003780     IF ESQ-SCHEME-ID (WKS-J) = WKS-VAR
003790        AND ESQ-CONTROL-CODE (WKS-J) NOT = 'STOP'
003800        IF WVR4-TOT-FILAS < 20
003810           ADD 1 TO WVR4-TOT-FILAS
003820           MOVE ESQ-CODE-ID (WKS-J)     TO FILA-CODE-ID
003830                                            (WVR4-TOT-FILAS)
003840           MOVE ESQ-CODE-STRING (WKS-J) TO FILA-CODE-STRING
003850                                            (WVR4-TOT-FILAS)
003860           MOVE ZERO TO FILA-TOT-PART (WVR4-TOT-FILAS)
003870           PERFORM LIMPIA-COL-FILA
003880              VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
003890        ELSE
003900           DISPLAY '>>> WVR1C04 - FILA DE TEMA DESCARTADA: '
003910                    ESQ-CODE-STRING (WKS-J) UPON CONSOLE
003920        END-IF
003930     END-IF.
003940 CARGA-FILAS-TEMA-E. EXIT.
003950
003960 LIMPIA-COL-FILA SECTION.
003970     MOVE ZERO TO FILA-COL-CANT (WVR4-TOT-FILAS, WKS-K).
003980 LIMPIA-COL-FILA-E. EXIT.
003990
004000 LEE-INDIVID SECTION.
004010     READ INDIVID
004020         AT END MOVE 1 TO WKS-FIN-INDIVID
004030     END-READ.
004040 LEE-INDIVID-E. EXIT.
004050*--> EXCLUYE RETIRO DE CONSENTIMIENTO.  UN PARTICIPANTE RELEVANTE  *
004060*--> PUEDE TRAER VARIAS ETIQUETAS DE TEMA EN EL MISMO EPISODIO;   *
004070*--> CUENTA UNA VEZ POR CADA FILA DE TEMA QUE TRAIGA Y, COMO      *
004080*--> MAXIMO, UNA SOLA VEZ EN LA FILA DE TOTAL RELEVANTE.          *
004090 ACUMULA-UN-INDIVIDUO SECTION.
004100     IF NOT IND-CONSENTIMIENTO-RETIRADO
004110        MOVE 'N' TO WKS-TIENE-NORMAL
004120        PERFORM ACUMULA-UN-INDIVIDUO-REL
004130           THRU ACUMULA-UN-INDIVIDUO-REL-E
004140     END-IF
004150     PERFORM LEE-INDIVID.
004160 ACUMULA-UN-INDIVIDUO-E. EXIT.
004170*--> SI EL PARTICIPANTE QUEDA RELEVANTE, SUMA LA FILA GLOBAL     *
004180 ACUMULA-UN-INDIVIDUO-REL.
004190     PERFORM EVALUA-UNA-ETIQUETA
004200        VARYING WKS-L FROM 1 BY 1
004210           UNTIL WKS-L > INDE-LABEL-CT (WKS-EP)
004220     IF WKS-SI-TIENE-NORMAL
004230        ADD 1 TO WVR4-REL-TOT-PART
004240        PERFORM ACUMULA-COL-RELEVANTE
004250           VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
004260     END-IF.
004270 ACUMULA-UN-INDIVIDUO-REL-E. EXIT.
004280
004290*--> WKS-EP/WKS-L ENTRAN SOBRE LA VISTA INDE-LABEL (COPY WVINDREC, *
004300*--> REDEFINES DE LA MISMA AREA POR EPISODIO), NO SOBRE LOS      *
004310*--> CAMPOS IND-EP-* PLANOS.                                     *
004320 EVALUA-UNA-ETIQUETA SECTION.
004330     MOVE WKS-VAR                        TO WKS-BC-ESQUEMA
004340     MOVE INDE-LABEL (WKS-EP, WKS-L)      TO WKS-BC-CODIGO
004350     PERFORM BUSCA-CODIGO
004360     IF WKS-BC-SI-HALLADO
004370*--> LOS CODIGOS STOP NUNCA SE CUENTAN NI SE REPORTAN             *
004380        IF WKS-BC-CONTROL NOT = 'STOP'
004390           PERFORM BUSCA-FILA
004400           IF WKS-SI-FILA-HALLADA
004410              ADD 1 TO FILA-TOT-PART (WKS-FILA-IDX)
004420              PERFORM ACUMULA-COL-FILA
004430                 VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
004440           END-IF
004450           IF WKS-BC-TIPO = 'N'
004460              MOVE 'S' TO WKS-TIENE-NORMAL
004470           END-IF
004480        END-IF
004490     END-IF.
004500 EVALUA-UNA-ETIQUETA-E. EXIT.
004510
004520 BUSCA-FILA SECTION.
004530     MOVE 'N' TO WKS-FILA-HALLADA
004540     PERFORM BUSCA-FILA-PASO
004550        VARYING WKS-FILA-IDX FROM 1 BY 1
004560           UNTIL WKS-FILA-IDX > WVR4-TOT-FILAS
004570              OR WKS-SI-FILA-HALLADA.
004580 BUSCA-FILA-E. EXIT.
004590
004600 BUSCA-FILA-PASO SECTION.
004610     IF FILA-CODE-ID (WKS-FILA-IDX) = WKS-BC-CODIGO
004620        MOVE 'S' TO WKS-FILA-HALLADA
004630     END-IF.
004640 BUSCA-FILA-PASO-E. EXIT.
004650
004660 ACUMULA-COL-FILA SECTION.
004670     IF COL-VARIABLE (WKS-K) = 'GENDER'
004680        AND COL-CODE-ID (WKS-K) = IND-GENDER-CODE
004690        ADD 1 TO FILA-COL-CANT (WKS-FILA-IDX, WKS-K)
004700     END-IF
004710     IF COL-VARIABLE (WKS-K) = 'AGECAT'
004720        AND COL-CODE-ID (WKS-K) = IND-AGECAT-CODE
004730        ADD 1 TO FILA-COL-CANT (WKS-FILA-IDX, WKS-K)
004740     END-IF.
004750 ACUMULA-COL-FILA-E. EXIT.
004760
004770 ACUMULA-COL-RELEVANTE SECTION.
004780     IF COL-VARIABLE (WKS-K) = 'GENDER'
004790        AND COL-CODE-ID (WKS-K) = IND-GENDER-CODE
004800        ADD 1 TO WVR4-REL-COL-CANT (WKS-K)
004810     END-IF
004820     IF COL-VARIABLE (WKS-K) = 'AGECAT'
004830        AND COL-CODE-ID (WKS-K) = IND-AGECAT-CODE
004840        ADD 1 TO WVR4-REL-COL-CANT (WKS-K)
004850     END-IF.
004860 ACUMULA-COL-RELEVANTE-E. EXIT.
004870******************************************************************
004880*--> CADA FILA DE TEMA (Y LA FILA SINTETICA DE TOTAL              *
004890*--> RELEVANTE) SE NORMALIZA CONTRA LA CELDA CORRESPONDIENTE DE   *
004900*--> LA FILA DE TOTAL RELEVANTE; GUION SI ESA BASE ES CERO.       *
004910 ESCRIBE-UNA-FILA-TEMA SECTION.
004920     MOVE SPACES TO LD-QUESTION
004930     IF WKS-SI-PRIMERA-LINEA
004940        MOVE WVR4-EPISODIO-ID (WKS-EP) TO LD-QUESTION
004950        MOVE 'N' TO WKS-PRIMERA-LINEA
004960     END-IF
004970     MOVE FILA-CODE-STRING (WVR4-IDX-FILA) TO LD-VARIABLE
004980     MOVE FILA-TOT-PART (WVR4-IDX-FILA)    TO WKS-NUM-EDIT
004990     MOVE WKS-NUM-EDIT                     TO LD-TOTPART
005000     IF WVR4-REL-TOT-PART > ZERO
005010        COMPUTE WKS-PCT-EDIT ROUNDED =
005020           (FILA-TOT-PART (WVR4-IDX-FILA) / WVR4-REL-TOT-PART)
005030           * 100
005040        MOVE WKS-PCT-EDIT TO LD-TOTPCT
005050     ELSE
005060        MOVE '-' TO LD-TOTPCT
005070     END-IF
005080     MOVE WVR4-IDX-FILA TO WKS-FILA-IDX
005090     PERFORM ESCRIBE-UNA-COL-TEMA
005100        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
005110     WRITE REG-REPORTE FROM LIN-DETALLE.
005120 ESCRIBE-UNA-FILA-TEMA-E. EXIT.
005130
005140 ESCRIBE-UNA-COL-TEMA SECTION.
005150     IF WKS-K > WVR4-TOT-COLUMNAS
005160        MOVE SPACES TO LD-COL-CANT (WKS-K)
005170        MOVE SPACES TO LD-COL-PCT (WKS-K)
005180     ELSE
005190        MOVE FILA-COL-CANT (WKS-FILA-IDX, WKS-K) TO WKS-NUM-EDIT4
005200        MOVE WKS-NUM-EDIT4 TO LD-COL-CANT (WKS-K)
005210        IF WVR4-REL-COL-CANT (WKS-K) > ZERO
005220           COMPUTE WKS-PCT-EDIT ROUNDED =
005230              (FILA-COL-CANT (WKS-FILA-IDX, WKS-K) /
005240               WVR4-REL-COL-CANT (WKS-K)) * 100
005250           MOVE WKS-PCT-EDIT TO LD-COL-PCT (WKS-K)
005260        ELSE
005270           MOVE '-' TO LD-COL-PCT (WKS-K)
005280        END-IF
005290     END-IF.
005300 ESCRIBE-UNA-COL-TEMA-E. EXIT.
005310
005320 ESCRIBE-FILA-RELEVANTE SECTION.
005330     MOVE SPACES TO LD-QUESTION
005340     IF WKS-SI-PRIMERA-LINEA
005350        MOVE WVR4-EPISODIO-ID (WKS-EP) TO LD-QUESTION
005360        MOVE 'N' TO WKS-PRIMERA-LINEA
005370     END-IF
005380     MOVE 'TOTAL RELEVANT PARTICIPANTS' TO LD-VARIABLE
005390     MOVE WVR4-REL-TOT-PART TO WKS-NUM-EDIT
005400     MOVE WKS-NUM-EDIT      TO LD-TOTPART
005410     IF WVR4-REL-TOT-PART > ZERO
005420        COMPUTE WKS-PCT-EDIT ROUNDED =
005430           (WVR4-REL-TOT-PART / WVR4-REL-TOT-PART) * 100
005440        MOVE WKS-PCT-EDIT TO LD-TOTPCT
005450     ELSE
005460        MOVE '-' TO LD-TOTPCT
005470     END-IF
005480     PERFORM ESCRIBE-UNA-COL-RELEVANTE
005490        VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
005500     WRITE REG-REPORTE FROM LIN-DETALLE.
005510 ESCRIBE-FILA-RELEVANTE-E. EXIT.
005520
005530 ESCRIBE-UNA-COL-RELEVANTE SECTION.
005540     IF WKS-K > WVR4-TOT-COLUMNAS
005550        MOVE SPACES TO LD-COL-CANT (WKS-K)
005560        MOVE SPACES TO LD-COL-PCT (WKS-K)
005570     ELSE
005580        MOVE WVR4-REL-COL-CANT (WKS-K) TO WKS-NUM-EDIT4
005590        MOVE WKS-NUM-EDIT4 TO LD-COL-CANT (WKS-K)
005600        IF WVR4-REL-COL-CANT (WKS-K) > ZERO
005610           COMPUTE WKS-PCT-EDIT ROUNDED =
005620              (WVR4-REL-COL-CANT (WKS-K) /
005630               WVR4-REL-COL-CANT (WKS-K)) * 100
005640           MOVE WKS-PCT-EDIT TO LD-COL-PCT (WKS-K)
005650        ELSE
005660           MOVE '-' TO LD-COL-PCT (WKS-K)
005670        END-IF
005680     END-IF.
005690 ESCRIBE-UNA-COL-RELEVANTE-E. EXIT.
005700******************************************************************
005710 CIERRA-ARCHIVOS SECTION.
005720     DISPLAY '*** WVR1C04 - EPISODIOS PROCESADOS: 3'
005730     CLOSE ESQUEMA INDIVID REPORTE.
005740 CIERRA-ARCHIVOS-E. EXIT.
