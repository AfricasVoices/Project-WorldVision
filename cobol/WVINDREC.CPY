000010******************************************************************
000020*    COPY WVINDREC                                               *
000030*    REGISTRO MAESTRO DE PARTICIPANTE (INDIVIDUAL RECORD)        *
000040*    APLICACION : ENCUESTA RADIAL WORLDVISION                    *
000050*    LONGITUD   : 250 BYTES, SIN AREA DE RELLENO (AJUSTE EXACTO) *
000060******************************************************************
000070*    UN REGISTRO POR PARTICIPANTE DE LA TEMPORADA.  LLEVA LOS    *
000080*    CUATRO CODIGOS DEMOGRAFICOS (GENERO/EDAD/DEPARTAMENTO/      *
000090*    MUNICIPIO, CADA UNO DE CODIFICACION UNICA) Y, POR CADA UNO  *
000100*    DE LOS TRES EPISODIOS DE LA TEMPORADA, LA BANDERA DE        *
000110*    PARTICIPACION, LA CANTIDAD DE ETIQUETAS DE TEMA Y LAS       *
000120*    ETIQUETAS MISMAS (CODIFICACION MULTIPLE, HASTA 5 TEMAS).    *
000130*    ESTE LAYOUT LO ARMA EL PROCESO DE CONSOLIDACION PREVIO QUE  *
000140*    CORRE ANTES DE ESTA SUITE Y QUE NO ES PARTE DE ESTE PAQUETE*
000150******************************************************************
000160 01  REG-WVINDREC.
000170*--------------------------------------------------------------*
000180*    IDENTIFICADOR UNICO DEL PARTICIPANTE                      *
000190*--------------------------------------------------------------*
000200     05  IND-UID             PIC X(12).
000210*--------------------------------------------------------------*
000220*    Y = RETIRO CONSENTIMIENTO, N = CONSENTIMIENTO VIGENTE      *
000230*--------------------------------------------------------------*
000240     05  IND-CONSENT-WD      PIC X(01).
000250         88  IND-CONSENTIMIENTO-RETIRADO  VALUE 'Y'.
000260*--------------------------------------------------------------*
000270*    CODIGOS DEMOGRAFICOS DE CODIFICACION UNICA (UN SOLO CODE-ID*
000280*    POR VARIABLE Y POR PARTICIPANTE)                           *
000290*--------------------------------------------------------------*
000300     05  IND-GENDER-CODE     PIC X(12).
000310     05  IND-AGECAT-CODE     PIC X(12).
000320     05  IND-COUNTY-CODE     PIC X(12).
000330     05  IND-CONSTIT-CODE    PIC X(12).
000340*--------------------------------------------------------------*
000350*    DATOS POR EPISODIO (1=S01E01, 2=S01E02, 3=S01E03).  SE     *
000360*    CONSERVA EL ORDEN PLANO DEL ESPEJO (BANDERAS, CANTIDADES,  *
000370*    ETIQUETAS) EN VEZ DE AGRUPAR POR EPISODIO PORQUE ASI LO    *
000380*    ENTREGA EL ARCHIVO DE ORIGEN.                              *
000390*--------------------------------------------------------------*
000400*    BANDERA: Y = ENVIO AL MENOS UN MENSAJE EN EL EPISODIO      *
000410*--------------------------------------------------------------*
000420     05  IND-EP-FLAGS        PIC X(01) OCCURS 3 TIMES.
000430         88  IND-EP-PARTICIPO        VALUE 'Y'.
000440*--------------------------------------------------------------*
000450*    CANTIDAD DE ETIQUETAS DE TEMA EN EL EPISODIO (0 A 5)       *
000460*--------------------------------------------------------------*
000470     05  IND-EP-LABEL-CT     PIC 9(02) OCCURS 3 TIMES.
000480*--------------------------------------------------------------*
000490*    CODE-ID DE TEMA POR EPISODIO, HASTA 5 POSICIONES           *
000500*    (OCCURS 3 EPISODIOS POR OCCURS 5 ETIQUETAS)                *
000510*--------------------------------------------------------------*
000520     05  IND-EP-LABELS OCCURS 3 TIMES.
000530         10  IND-EP-LABEL    PIC X(12) OCCURS 5 TIMES.
000540******************************************************************
000550*    VISTA ALTERNA 1 - LOS CUATRO CODIGOS DEMOGRAFICOS COMO     *
000560*    UNA SOLA TABLA, PARA RECORRERLOS EN CICLO EN VEZ DE CUATRO  *
000570*    VECES EL MISMO PARRAFO DE CONTEO                           *
000580******************************************************************
000590 01  REG-WVINDREC-DEMOG REDEFINES REG-WVINDREC.
000600     05  INDD-UID            PIC X(12).
000610     05  INDD-CONSENT-WD     PIC X(01).
000620     05  INDD-VARIABLE       PIC X(12) OCCURS 4 TIMES.
000630     05  FILLER              PIC X(189).
000640******************************************************************
000650*    VISTA ALTERNA 2 - BANDERA, CANTIDAD Y ETIQUETAS DE TEMA DE  *
000660*    LOS TRES EPISODIOS YA COMO TABLAS INDE-*, PARA RECORRER     *
000670*    EL EPISODIO EN CURSO (SUBINDICE WKS-EP) SIN REPETIR EL      *
000680*    PREFIJO IND-EP- EN EL PARRAFO QUE ARMA LA FILA DE TEMA      *
000690*    (VER WVR1C04, ACUMULA-UN-INDIVIDUO-REL/EVALUA-UNA-ETIQUETA) *
000700******************************************************************
000710 01  REG-WVINDREC-EPISODIO REDEFINES REG-WVINDREC.
000720     05  FILLER              PIC X(61).
000730     05  INDE-FLAGS          PIC X(01) OCCURS 3 TIMES.
000740     05  INDE-LABEL-CT       PIC 9(02) OCCURS 3 TIMES.
000750     05  INDE-LABELS OCCURS 3 TIMES.
000760         10  INDE-LABEL      PIC X(12) OCCURS 5 TIMES.
