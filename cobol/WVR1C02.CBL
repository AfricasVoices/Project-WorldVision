000010******************************************************************
000020* FECHA       : 22/03/1990                                       *
000030* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000040* APLICACION  : ENCUESTA RADIAL WORLDVISION                      *
000050* PROGRAMA    : WVR1C02                                          *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CLASIFICA A CADA PARTICIPANTE SEGUN LA CANTIDAD  *
000080*             : DE EPISODIOS EN LOS QUE PARTICIPO (1, 2 O 3) Y    *
000090*             : REPORTA LA CUBETA DE REPETICION CON SU            *
000100*             : PORCENTAJE SOBRE EL TOTAL DE PARTICIPANTES.       *
000110* ARCHIVOS    : INDIVID=E, REPORTE=S                             *
000120* ACCION (ES) : R=REPORTE                                        *
000130* INSTALADO   : DD/MM/AAAA                                       *
000140* BPM/RATIONAL: 100343                                           *
000150* NOMBRE      : REPORTE DE REPETICION DE PARTICIPACION           *
000160* DESCRIPCION : MANTENIMIENTO                                    *
000170******************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.    WVR1C02.
000200 AUTHOR.        ERICK RAMIREZ.
000210 INSTALLATION.  DEPTO DESARROLLO BATCH - PROYECTO ENCUESTA RADIAL.
000220 DATE-WRITTEN.  22/03/1990.
000230 DATE-COMPILED.
000240 SECURITY.      USO INTERNO - CONFIDENCIAL.
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 22/03/1990  PEDR  SOL-100343  VERSION INICIAL, TRES CUBETAS   *
000290*                   FIJAS (1,2,3 EPISODIOS).                     *
000300* 15/07/1991  PEDR  SOL-100512  SE ABORTA SI UN PARTICIPANTE     *
000310*                   CON CONSENTIMIENTO TIENE CERO EPISODIOS.      *
000320* 04/03/1993  JLMR  SOL-100801  SE EXCLUYE CONSENTIMIENTO         *
000330*                   RETIRADO DEL CONTEO DE CUBETAS.               *
000340* 12/12/1996  PEDR  SOL-101450  SE AGREGA PORCENTAJE POR CUBETA.  *
000350* 03/02/1998  EEDR  SOL-101650  REDONDEO A UN DECIMAL EN LOS      *
000360*                   PORCENTAJES, SE IMPRIME GUION SI NO HAY BASE. *
000370* 29/12/1998  EEDR  SOL-101699  REVISION Y2K - SIN IMPACTO EN     *
000380*                   ESTE PROGRAMA, SE DEJA CONSTANCIA.            *
000390* 09/08/2002  EEDR  SOL-102005  LIMPIEZA DE COMENTARIOS VIEJOS.   *
000400* 17/03/2006  EEDR  SOL-102340  SE ACLARA EN EL PARRAFO DE        *
000410*                   ACUMULACION QUE LA CUBETA SOLO CUENTA LOS     *
000420*                   PARTICIPANTES CON CONSENTIMIENTO VIGENTE.     *
000430* 10/08/2009  JCMZ  SOL-102511  SE CORRIGE EL AVISO DE APERTURA: *
000440*                   DEBD1R00 AHORA RECIBE LA LLAVE Y EL STATUS   *
000450*                   EXTENDIDO DEL ARCHIVO QUE FALLO.             *
000460******************************************************************
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT INDIVID  ASSIGN TO INDIVID
000540            ORGANIZATION IS SEQUENTIAL
000550            FILE STATUS  IS FS-INDIVID FSE-INDIVID.
000560
000570     SELECT REPORTE  ASSIGN TO REPORTE
000580            ORGANIZATION IS SEQUENTIAL
000590            FILE STATUS  IS FS-REPORTE.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630*   MAESTRO DE PARTICIPANTES DE LA TEMPORADA                     *
000640 FD  INDIVID
000650     LABEL RECORD IS STANDARD
000660     RECORD CONTAINS 250 CHARACTERS.
000670     COPY WVINDREC.
000680*   REPORTE DE REPETICION DE PARTICIPACION                        *
000690 FD  REPORTE
000700     LABEL RECORD IS OMITTED
000710     RECORD CONTAINS 132 CHARACTERS.
000720 01  REG-REPORTE                  PIC X(132).
000730
000740 WORKING-STORAGE SECTION.
000750*    CONTADOR DE USO GENERAL, FUERA DE GRUPO (ESTILO JM47ADM)
000760 77  WKS-I                          PIC 9(02) COMP-5 VALUE ZERO.
000770 01  WKS-FS-STATUS.
000780     02  FS-INDIVID                 PIC 9(02) VALUE ZEROES.
000790     02  FSE-INDIVID.
000800         04  FSE-RETURN             PIC S9(4) COMP-5 VALUE 0.
000810         04  FSE-FUNCTION           PIC S9(4) COMP-5 VALUE 0.
000820         04  FSE-FEEDBACK           PIC S9(4) COMP-5 VALUE 0.
000830     02  FS-REPORTE                 PIC 9(02) VALUE ZEROES.
000840     02  PROGRAMA                   PIC X(08) VALUE 'WVR1C02'.
000850     02  ARCHIVO                    PIC X(08) VALUE SPACES.
000860     02  ACCION                     PIC X(10) VALUE SPACES.
000870     02  LLAVE                      PIC X(32) VALUE SPACES.
000880******************************************************************
000890*        C U B E T A S   D E   R E P E T I C I O N (1-3)          *
000900******************************************************************
000910 01  WVR2-TAB-CUBETA.
000920     05  WVR2-CUBETA OCCURS 3 TIMES.
000930         10  WVR2-CU-CANT           PIC 9(07) COMP-5 VALUE ZERO.
000940         10  WVR2-CU-PCT            PIC 999V9  VALUE ZERO.
000950 01  WVR2-TOT-PARTICIPANTES         PIC 9(07) COMP-5 VALUE ZERO.
000960 01  WVR2-TOT-OPT-IN                PIC 9(07) COMP-5 VALUE ZERO.
000970*--> CUBETA SE DEFINE SOBRE LOS QUE TIENEN CONSENTIMIENTO         *
000980 01  WKS-CTA-EPISODIOS              PIC 9(01) COMP-5 VALUE ZERO.
000990 01  WKS-FLAGS.
001000     02  WKS-FIN-INDIVID           PIC 9(01) VALUE ZEROES.
001010         88  FIN-INDIVID                     VALUE 1.
001020******************************************************************
001030*              F E C H A   D E   C O R R I D A                   *
001040******************************************************************
001050 01  WKS-FECHA-CORRIDA            PIC 9(08) VALUE ZEROES.
001060 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001070     05  WKS-FC-ANO               PIC 9(04).
001080     05  WKS-FC-MES               PIC 9(02).
001090     05  WKS-FC-DIA               PIC 9(02).
001100 01  WKS-FECHA-REP                PIC X(10) VALUE SPACES.
001110******************************************************************
001120*              L I N E A S   D E L   R E P O R T E               *
001130******************************************************************
001140 01  LIN-ENC-1.
001150     05  FILLER                   PIC X(30) VALUE
001160         'WORLDVISION - ENCUESTA RADIAL'.
001170     05  FILLER                   PIC X(20) VALUE SPACES.
001180     05  LE1-FECHA                PIC X(10) VALUE SPACES.
001190     05  FILLER                   PIC X(72) VALUE SPACES.
001200 01  LIN-ENC-2.
001210     05  FILLER                   PIC X(25) VALUE 'EPISODIOS  CANTIDAD  PCT'.
001220     05  FILLER                   PIC X(107) VALUE SPACES.
001230 01  LIN-DETALLE.
001240     05  LD-CUBETA                PIC X(12).
001250     05  LD-CANT                  PIC X(13).
001260     05  LD-PCT                   PIC X(07).
001270     05  FILLER                   PIC X(100) VALUE SPACES.
001280 01  WKS-NUM-EDIT                 PIC ZZZ,ZZ9.
001290 01  WKS-PCT-EDIT                 PIC ZZ9.9.
001300******************************************************************
001310 PROCEDURE DIVISION.
001320 000-PRINCIPAL SECTION.
001330     PERFORM APERTURA-ARCHIVOS
001340     PERFORM PROCESA-INDIVIDUOS
001350     PERFORM CALCULA-PORCENTAJES
001360     PERFORM ESCRIBE-REPORTE
001370     PERFORM CIERRA-ARCHIVOS
001380     STOP RUN.
001390 000-PRINCIPAL-E. EXIT.
001400
001410 APERTURA-ARCHIVOS SECTION.
001420     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
001430     STRING WKS-FC-DIA '/' WKS-FC-MES '/' WKS-FC-ANO
001440            DELIMITED BY SIZE INTO WKS-FECHA-REP
001450     OPEN INPUT  INDIVID
001460          OUTPUT REPORTE
001470     IF FS-INDIVID NOT = '00'
001480        MOVE 'INDIVID' TO ARCHIVO
001490        MOVE 'OPEN'    TO ACCION
001500        MOVE SPACES    TO LLAVE
001510        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
001520                              FS-INDIVID, FSE-INDIVID
001530        GO TO ABORTA-APERTURA
001540     END-IF.
001550 APERTURA-ARCHIVOS-E. EXIT.
001560
001570 ABORTA-APERTURA SECTION.
001580     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO ' <<<'
001590             UPON CONSOLE
001600     CLOSE INDIVID REPORTE
001610     STOP RUN.
001620 ABORTA-APERTURA-E. EXIT.
001630******************************************************************
001640 PROCESA-INDIVIDUOS SECTION.
001650     PERFORM LEE-INDIVID
001660     PERFORM PROCESA-UN-INDIVIDUO UNTIL FIN-INDIVID
001670*--> EL ARCHIVO DEBE TRAER AL MENOS UN PARTICIPANTE ELEGIBLE     *
001680     IF WVR2-TOT-OPT-IN = ZERO
001690        DISPLAY '>>> WVR1C02 - NO HAY PARTICIPACION EN EL ARCHIVO'
001700                UPON CONSOLE
001710        PERFORM CIERRA-ARCHIVOS
001720        STOP RUN
001730     END-IF.
001740 PROCESA-INDIVIDUOS-E. EXIT.
001750
001760 LEE-INDIVID SECTION.
001770     READ INDIVID
001780         AT END MOVE 1 TO WKS-FIN-INDIVID
001790     END-READ.
001800 LEE-INDIVID-E. EXIT.
001810*--> RETIRO DE CONSENTIMIENTO EXCLUYE DEL CONTEO DE CUBETAS      *
001820 PROCESA-UN-INDIVIDUO SECTION.
001830     ADD 1 TO WVR2-TOT-PARTICIPANTES
001840     IF NOT IND-CONSENTIMIENTO-RETIRADO
001850        PERFORM PROCESA-UN-INDIVIDUO-CUBETA
001860           THRU PROCESA-UN-INDIVIDUO-CUBETA-E
001870     END-IF
001880     PERFORM LEE-INDIVID.
001890 PROCESA-UN-INDIVIDUO-E. EXIT.
001900*--> UBICA AL PARTICIPANTE EN SU CUBETA DE REPETICION            *
001910 PROCESA-UN-INDIVIDUO-CUBETA.
001920     ADD 1 TO WVR2-TOT-OPT-IN
001930     MOVE ZERO TO WKS-CTA-EPISODIOS
001940     PERFORM CUENTA-EPISODIO-PARTICIPADO
001950        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3
001960*--> UN PARTICIPANTE CON CONSENTIMIENTO Y CERO EPISODIOS ES UN   *
001970*--> ERROR FATAL DE DATOS - EL ARCHIVO DE ORIGEN NUNCA DEBE      *
001980*--> TRAER UN REGISTRO ASI (SOL-100512).                        *
001990     IF WKS-CTA-EPISODIOS = ZERO
002000        DISPLAY '>>> WVR1C02 - PARTICIPANTE SIN EPISODIOS: '
002010                IND-UID UPON CONSOLE
002020        PERFORM CIERRA-ARCHIVOS
002030        STOP RUN
002040     END-IF
002050     ADD 1 TO WVR2-CU-CANT (WKS-CTA-EPISODIOS).
002060 PROCESA-UN-INDIVIDUO-CUBETA-E. EXIT.
002070
002080 CUENTA-EPISODIO-PARTICIPADO SECTION.
002090     IF IND-EP-PARTICIPO (WKS-I)
002100        ADD 1 TO WKS-CTA-EPISODIOS
002110     END-IF.
002120 CUENTA-EPISODIO-PARTICIPADO-E. EXIT.
002130******************************************************************
002140*--> PORCENTAJE REDONDEADO A 1 DECIMAL, GUION SI LA BASE ES CERO *
002150 CALCULA-PORCENTAJES SECTION.
002160     PERFORM CALCULA-UNA-CUBETA
002170        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3.
002180 CALCULA-PORCENTAJES-E. EXIT.
002190
002200 CALCULA-UNA-CUBETA SECTION.
002210     IF WVR2-TOT-OPT-IN > ZERO
002220        COMPUTE WVR2-CU-PCT (WKS-I) ROUNDED =
002230                (WVR2-CU-CANT (WKS-I) / WVR2-TOT-OPT-IN) * 100
002240     END-IF.
002250 CALCULA-UNA-CUBETA-E. EXIT.
002260******************************************************************
002270 ESCRIBE-REPORTE SECTION.
002280     MOVE WKS-FECHA-REP TO LE1-FECHA
002290     WRITE REG-REPORTE FROM LIN-ENC-1
002300     WRITE REG-REPORTE FROM LIN-ENC-2
002310     PERFORM ESCRIBE-LINEA-CUBETA
002320        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 3.
002330 ESCRIBE-REPORTE-E. EXIT.
002340
002350 ESCRIBE-LINEA-CUBETA SECTION.
002360     MOVE SPACES             TO LD-CUBETA
002370     IF WKS-I = 1
002380        MOVE '1 EPISODIO '   TO LD-CUBETA
002390     END-IF
002400     IF WKS-I = 2
002410        MOVE '2 EPISODIOS'   TO LD-CUBETA
002420     END-IF
002430     IF WKS-I = 3
002440        MOVE '3 EPISODIOS'   TO LD-CUBETA
002450     END-IF
002460     MOVE WVR2-CU-CANT (WKS-I) TO WKS-NUM-EDIT
002470     MOVE WKS-NUM-EDIT         TO LD-CANT
002480     IF WVR2-TOT-OPT-IN = ZERO
002490        MOVE '-'               TO LD-PCT
002500     ELSE
002510        MOVE WVR2-CU-PCT (WKS-I) TO WKS-PCT-EDIT
002520        MOVE WKS-PCT-EDIT        TO LD-PCT
002530     END-IF
002540     WRITE REG-REPORTE FROM LIN-DETALLE.
002550 ESCRIBE-LINEA-CUBETA-E. EXIT.
002560******************************************************************
002570 CIERRA-ARCHIVOS SECTION.
002580     DISPLAY '*** WVR1C02 - PARTICIPANTES LEIDOS: '
002590             WVR2-TOT-PARTICIPANTES
002600     CLOSE INDIVID REPORTE.
002610 CIERRA-ARCHIVOS-E. EXIT.
